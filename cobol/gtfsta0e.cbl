?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFMATH
?SEARCH  =GTFNEW1
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. GTFSTA0M.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    GTFSTA0M                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 2013-10-02
001600* Letzte Version   :: D.01.00
001700* Kurzbeschreibung  :: Modul SSF-Bibliothek GTF - Streckenpunkt-
001800* Auftrag           :: GTFNEW-1 GTFNEW-4 GTFNEW-11
001900*----------------------------------------------------------------*
002000*  Vers.  | Datum      | von | Kommentar                         *
002100*----------------------------------------------------------------*
002200*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002300*  A.01.00| 1984-09-03 | rh  | Aktivitaetserkennung (< 30 Sek.)  *
002400*         |            |     | ergaenzt                          *
002500*  B.00.00| 1990-01-15 | ts  | Haversine-Distanz ueber           *
002600*         |            |     | GTFMATH-Bibliothek                *
002700*         |            |     | (SIN/COS/SQRT/ATAN2)              *
002800*  B.01.00| 1991-06-21 | ts  | Geschwindigkeitsausreisser > 30 m/*
002900*         |            |     | werden auf Null gesetzt           *
003000*  C.00.00| 1998-09-14 | ub  | Jahr-2000: Datumsuebernahme aus   *
003100*         |            |     | 4-stelligem Jahresfeld, kein Wrap *
003200*  C.01.00| 1998-11-09 | ub  | Y2K-Abnahme GTFNEW-QS bestanden   *
003300*  D.00.00| 2005-03-30 | mg  | LINK-STA-PUNKTE auf 20000 Eintraeg*
003400*         |            |     | erweitert (lange MTB-Strecken)    *
003500*  D.01.00| 2013-10-02 | fw  | Kommentar praezisiert (GTFNEW-11):*
003600*         |            |     | Bewegungsstrecke ist Summe UEBER  *
003700*         |            |     | AKTIVE Segmente, nicht Gesamtweg  *
003800*----------------------------------------------------------------*
003900*                                                                *
004000*  Programmbeschreibung                                          *
004100*  --------------------                                          *
004200*  Verdichtet die Streckenpunkte EINER Strecke (bereits ohne     *
004300*  Punkte mit fehlendem Hoehenwert, siehe GTFPTRC) zu einem      *
004400*  STATISTIK-SATZ (GTFSTAC). Wird sowohl von STADRV0O (taeglicher*
004500*  Neuaufbau aller Statistiken) als auch von REGDRV0O            *
004600*  (Registrierung einer neuen Strecke) gerufen.                  *
004700*                                                                *
004800*  Fachregeln R1-R11:                                            *
004900*    R1  Differenz-Zeit / Aktivmerker (< 30 Sek. = aktiv)        *
005000*    R2  Haversine-Distanz, Erdradius 6 379 000 m                *
005100*    R3  Anstieg/Gefaelle je Punktepaar                          *
005200*    R4  Differenz-Geschwindigkeit, Ausreisser > 30 m/s = 0      *
005300*    R5  Bewegungsstrecke nur ueber aktive Segmente              *
005400*    R6  Gesamtdauer = letzte relative Zeitmarke                 *
005500*    R7  Bewegungsdauer = Gesamtdauer abzueglich Stillstand      *
005600*    R8  Bewegungsstrecke, ganze Meter (abgeschnitten)           *
005700*    R9  Mittlere Geschwindigkeit; Bewegungsdauer = 0 --> Abbruch*
005800*    R10 Maximalgeschwindigkeit, kaufmaennisch gerundet          *
005900*    R11 Anstieg/Gefaelle-Summen, ganze Meter (abgeschnitten)    *
006000*                                                                *
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     SWITCH-15 IS ANZEIGE-VERSION
006700         ON STATUS IS SHOW-VERSION.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 WORKING-STORAGE SECTION.
007600*-----------------------------------------------------------------
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007800*-----------------------------------------------------------------
007900 01          COMP-FELDER.
008000     05      C5-I1               PIC S9(05) COMP.
008100*                Laufindex ueber LINK-STA-PUNKTE
008200     05      C5-VORIG            PIC S9(05) COMP.
008300*                Index des Vorgaengerpunktes (C5-I1 - 1)
008400     05      C9-SUM-DIST-MOV     PIC S9(09)V9(2) COMP.
008500*                Bewegungsstrecke, laufende Summe, Meter
008600     05      C9-SUM-INAKTIV-S    PIC S9(09) COMP.
008700*                Stillstandszeit, laufende Summe, Sekunden
008800     05      C7-SUM-ANSTIEG      PIC S9(07)V9(2) COMP.
008900     05      C7-SUM-GEFAELLE     PIC S9(07)V9(2) COMP.
009000     05      C3-MAX-SPEED-MS     PIC S9(03)V9(4) COMP.
009100*                Maximale Differenz-Geschwindigkeit, m/Sek.
009200     05      FILLER              PIC X(04).
009300
009400*-----------------------------------------------------------------
009500* Display-Felder: Praefix D
009600*-----------------------------------------------------------------
009700 01          DISPLAY-FELDER.
009800     05      D-NUM4              PIC -9(04).
009900     05      D-NUM9              PIC 9(09).
010000     05      D-ZEITSTEMPEL       PIC 9(10).
010100*                nur fuer DISPLAY-Ausgaben bei Testlauf
010200     05      D-ZEITSTEMPEL-TEILE REDEFINES D-ZEITSTEMPEL.
010300         10 D-ZS-VORNE            PIC 9(05).
010400         10 D-ZS-HINTEN           PIC 9(05).
010500     05      FILLER              PIC X(04).
010600
010700*-----------------------------------------------------------------
010800* Felder mit konstantem Inhalt: Praefix K
010900*-----------------------------------------------------------------
011000 01          KONSTANTE-FELDER.
011100     05      K-MODUL             PIC X(08)  VALUE "GTFSTA0M".
011200     05      K-MODUL-X REDEFINES K-MODUL     PIC X(08).
011300*                Bytesicht auf K-MODUL (Testhilfe)
011400     05      K-ERDRADIUS-M       PIC 9(07)  VALUE 6379000.
011500     05      K-GRAD-ZU-RAD       PIC 9V9(10)
011600         VALUE 0.0174532925.
011700     05      K-GRAD-ZU-RAD-X REDEFINES K-GRAD-ZU-RAD
011800         PIC 9(11).
011900     05      K-AKTIV-GRENZE-S    PIC 9(02)  VALUE 30.
012000     05      K-SPRUNG-GRENZE-MS  PIC 9(02)  VALUE 30.
012100     05      FILLER              PIC X(04).
012200
012300*-----------------------------------------------------------------
012400* Konditionale Felder
012500*-----------------------------------------------------------------
012600 01          SCHALTER.
012700     05      PRG-STATUS          PIC 9       VALUE ZERO.
012800         88 PRG-OK                          VALUE ZERO.
012900         88 PRG-ABBRUCH                     VALUE 1.
013000     05      W-AKTIV-KZ          PIC X       VALUE "J".
013100         88 W-AKTIV                         VALUE "J".
013200         88 W-INAKTIV                       VALUE "N".
013300     05      FILLER              PIC X(04).
013400
013500*-----------------------------------------------------------------
013600* Arbeitsfelder: Praefix W
013700*-----------------------------------------------------------------
013800 01          WORK-FELDER.
013900     05      W-ERSTE-TS          PIC S9(10) COMP.
014000     05      W-RELTS             PIC S9(10) COMP.
014100     05      W-DIFFTS            PIC S9(10) COMP.
014200     05      W-DIST-CUR          PIC S9(07)V9(2) COMP.
014300     05      W-ANSTIEG-CUR       PIC S9(05)V9(2) COMP.
014400     05      W-GEFAELLE-CUR      PIC S9(05)V9(2) COMP.
014500     05      W-SPEED-CUR         PIC S9(03)V9(4) COMP.
014600
014700* Zwischenwerte Haversine-Formel (R2)
014800     05      W-LAT1-RAD          PIC S9(01)V9(9) COMP.
014900     05      W-LAT2-RAD          PIC S9(01)V9(9) COMP.
015000     05      W-DLAT-RAD          PIC S9(01)V9(9) COMP.
015100     05      W-DLON-RAD          PIC S9(01)V9(9) COMP.
015200     05      W-HALB-DLAT         PIC S9(01)V9(9) COMP.
015300     05      W-HALB-DLON         PIC S9(01)V9(9) COMP.
015400     05      W-SIN-HALB-DLAT     PIC S9(01)V9(9) COMP.
015500     05      W-SIN-HALB-DLON     PIC S9(01)V9(9) COMP.
015600     05      W-COS-LAT1          PIC S9(01)V9(9) COMP.
015700     05      W-COS-LAT2          PIC S9(01)V9(9) COMP.
015800     05      W-HAV-A1            PIC S9(01)V9(9) COMP.
015900     05      W-HAV-A2            PIC S9(01)V9(9) COMP.
016000     05      W-HAV-A             PIC S9(01)V9(9) COMP.
016100     05      W-HAV-1-MINUS-A     PIC S9(01)V9(9) COMP.
016200     05      W-SQRT-A            PIC S9(01)V9(9) COMP.
016300     05      W-SQRT-1-MINUS-A    PIC S9(01)V9(9) COMP.
016400     05      W-ATAN-ERGEBNIS     PIC S9(01)V9(9) COMP.
016500     05      FILLER              PIC X(04).
016600
016700*-----------------------------------------------------------------
016800* Parameter fuer Untermodulaufrufe: Praefix P
016900*-----------------------------------------------------------------
017000 01          P-MATH-ARG1         PIC S9(01)V9(9) COMP.
017100 01          P-MATH-ARG2         PIC S9(01)V9(9) COMP.
017200 01          P-MATH-ERGEBNIS     PIC S9(01)V9(9) COMP.
017300
017400 LINKAGE SECTION.
017500*-->    Uebergabe aus Hauptprogramm (STADRV0O / REGDRV0O)
017600 COPY    GTFSTLK.
017700
017800 PROCEDURE DIVISION USING LINK-STA-REC.
017900******************************************************************
018000* Steuerungs-Section
018100******************************************************************
018200 A100-STEUERUNG SECTION.
018300 A100-00.
018400*  ---> wenn SWITCH-15 gesetzt ist
018500*  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden
018600     IF  SHOW-VERSION
018700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018800         STOP RUN
018900     END-IF
019000
019100     PERFORM B000-VORLAUF
019200     PERFORM B100-VERARBEITUNG
019300     PERFORM B090-ENDE
019400     EXIT PROGRAM
019500 .
019600 A100-99.
019700     EXIT.
019800
019900******************************************************************
020000* Vorlauf
020100******************************************************************
020200 B000-VORLAUF SECTION.
020300 B000-00.
020400     PERFORM C000-INIT
020500 .
020600 B000-99.
020700     EXIT.
020800
020900******************************************************************
021000* Verarbeitung - ein Durchlauf ueber alle Streckenpunkte
021100******************************************************************
021200 B100-VERARBEITUNG SECTION.
021300 B100-00.
021400     IF LINK-STA-PT-COUNT = ZERO
021500         MOVE 2 TO LINK-STA-RC
021600         SET PRG-ABBRUCH TO TRUE
021700         EXIT SECTION
021800     END-IF
021900
022000     PERFORM B110-EIN-PUNKT VARYING C5-I1 FROM 1 BY 1
022100         UNTIL C5-I1 > LINK-STA-PT-COUNT
022200
022300     PERFORM B150-ERGEBNIS
022400 .
022500 B100-99.
022600     EXIT.
022700
022800******************************************************************
022900* Ein Streckenpunkt: Differenzwerte und laufende Summen
023000******************************************************************
023100 B110-EIN-PUNKT SECTION.
023200 B110-00.
023300     IF C5-I1 = 1
023400         MOVE LINK-PT-TS(1)   TO W-ERSTE-TS
023500         MOVE ZERO            TO W-RELTS, W-DIFFTS
023600         MOVE ZERO            TO W-DIST-CUR, W-ANSTIEG-CUR,
023700                                 W-GEFAELLE-CUR
023800         SET W-AKTIV          TO TRUE
023900     ELSE
024000         MOVE C5-I1 TO C5-VORIG
024100         SUBTRACT 1 FROM C5-VORIG
024200         COMPUTE W-RELTS = LINK-PT-TS(C5-I1) - W-ERSTE-TS
024300         COMPUTE W-DIFFTS = LINK-PT-TS(C5-I1)
024400                          - LINK-PT-TS(C5-VORIG)
024500         IF W-DIFFTS < K-AKTIV-GRENZE-S
024600            SET W-AKTIV   TO TRUE
024700         ELSE
024800            SET W-INAKTIV TO TRUE
024900            ADD W-DIFFTS  TO C9-SUM-INAKTIV-S
025000         END-IF
025100
025200         PERFORM B120-HAVERSINE
025300
025400         IF LINK-PT-ELE(C5-I1) > LINK-PT-ELE(C5-VORIG)
025500            COMPUTE W-ANSTIEG-CUR = LINK-PT-ELE(C5-I1)
025600                                  - LINK-PT-ELE(C5-VORIG)
025700            MOVE ZERO TO W-GEFAELLE-CUR
025800         ELSE
025900            IF LINK-PT-ELE(C5-VORIG) > LINK-PT-ELE(C5-I1)
026000               COMPUTE W-GEFAELLE-CUR = LINK-PT-ELE(C5-VORIG)
026100                                      - LINK-PT-ELE(C5-I1)
026200            ELSE
026300               MOVE ZERO TO W-GEFAELLE-CUR
026400            END-IF
026500            MOVE ZERO TO W-ANSTIEG-CUR
026600         END-IF
026700
026800         IF W-DIFFTS NOT = ZERO
026900            COMPUTE W-SPEED-CUR ROUNDED = W-DIST-CUR / W-DIFFTS
027000            IF W-SPEED-CUR > K-SPRUNG-GRENZE-MS
027100               MOVE ZERO TO W-SPEED-CUR
027200            END-IF
027300            IF W-SPEED-CUR > C3-MAX-SPEED-MS
027400               MOVE W-SPEED-CUR TO C3-MAX-SPEED-MS
027500            END-IF
027600         END-IF
027700     END-IF
027800
027900     IF W-AKTIV
028000         ADD W-DIST-CUR TO C9-SUM-DIST-MOV
028100     END-IF
028200     ADD W-ANSTIEG-CUR  TO C7-SUM-ANSTIEG
028300     ADD W-GEFAELLE-CUR TO C7-SUM-GEFAELLE
028400 .
028500 B110-99.
028600     EXIT.
028700
028800******************************************************************
028900* Haversine-Distanz zwischen Vorgaenger- und aktuellem Punkt (R2)
029000* ueber die Bibliotheksroutinen GTFMSIN/GTFMCOS/GTFMSQRT/
029100* GTFMATAN2 (kein SIN/COS/SQRT/ATAN als COBOL-Intrinsic vorhanden)
029200******************************************************************
029300 B120-HAVERSINE SECTION.
029400 B120-00.
029500     IF C5-I1 = 1
029600         MOVE ZERO TO W-DIST-CUR
029700         EXIT SECTION
029800     END-IF
029900
030000     COMPUTE W-LAT1-RAD = LINK-PT-LAT(C5-VORIG) * K-GRAD-ZU-RAD
030100     COMPUTE W-LAT2-RAD = LINK-PT-LAT(C5-I1)    * K-GRAD-ZU-RAD
030200     COMPUTE W-DLAT-RAD = (LINK-PT-LAT(C5-I1)
030300         - LINK-PT-LAT(C5-VORIG)) * K-GRAD-ZU-RAD
030400     COMPUTE W-DLON-RAD = (LINK-PT-LON(C5-I1)
030500         - LINK-PT-LON(C5-VORIG)) * K-GRAD-ZU-RAD
030600
030700     COMPUTE W-HALB-DLAT = W-DLAT-RAD / 2
030800     MOVE W-HALB-DLAT TO P-MATH-ARG1
030900     CALL "GTFMSIN" USING P-MATH-ARG1 P-MATH-ERGEBNIS
031000     MOVE P-MATH-ERGEBNIS TO W-SIN-HALB-DLAT
031100
031200     COMPUTE W-HALB-DLON = W-DLON-RAD / 2
031300     MOVE W-HALB-DLON TO P-MATH-ARG1
031400     CALL "GTFMSIN" USING P-MATH-ARG1 P-MATH-ERGEBNIS
031500     MOVE P-MATH-ERGEBNIS TO W-SIN-HALB-DLON
031600
031700     MOVE W-LAT1-RAD TO P-MATH-ARG1
031800     CALL "GTFMCOS" USING P-MATH-ARG1 P-MATH-ERGEBNIS
031900     MOVE P-MATH-ERGEBNIS TO W-COS-LAT1
032000
032100     MOVE W-LAT2-RAD TO P-MATH-ARG1
032200     CALL "GTFMCOS" USING P-MATH-ARG1 P-MATH-ERGEBNIS
032300     MOVE P-MATH-ERGEBNIS TO W-COS-LAT2
032400
032500     COMPUTE W-HAV-A1 = W-SIN-HALB-DLAT * W-SIN-HALB-DLAT
032600     COMPUTE W-HAV-A2 = W-COS-LAT1 * W-COS-LAT2 *
032700         W-SIN-HALB-DLON * W-SIN-HALB-DLON
032800     COMPUTE W-HAV-A  = W-HAV-A1 + W-HAV-A2
032900     COMPUTE W-HAV-1-MINUS-A = 1 - W-HAV-A
033000
033100     MOVE W-HAV-A TO P-MATH-ARG1
033200     CALL "GTFMSQRT" USING P-MATH-ARG1 P-MATH-ERGEBNIS
033300     MOVE P-MATH-ERGEBNIS TO W-SQRT-A
033400
033500     MOVE W-HAV-1-MINUS-A TO P-MATH-ARG1
033600     CALL "GTFMSQRT" USING P-MATH-ARG1 P-MATH-ERGEBNIS
033700     MOVE P-MATH-ERGEBNIS TO W-SQRT-1-MINUS-A
033800
033900     MOVE W-SQRT-A         TO P-MATH-ARG1
034000     MOVE W-SQRT-1-MINUS-A TO P-MATH-ARG2
034100     CALL "GTFMATAN2" USING P-MATH-ARG1 P-MATH-ARG2
034200         P-MATH-ERGEBNIS
034300     MOVE P-MATH-ERGEBNIS TO W-ATAN-ERGEBNIS
034400
034500     COMPUTE W-DIST-CUR = K-ERDRADIUS-M * 2 * W-ATAN-ERGEBNIS
034600 .
034700 B120-99.
034800     EXIT.
034900
035000******************************************************************
035100* Ergebnis zusammenstellen (R6-R11)
035200******************************************************************
035300 B150-ERGEBNIS SECTION.
035400 B150-00.
035500*  ---> R6: Gesamtdauer = letzte relative Zeitmarke
035600*  ---> R7: Bewegungsdauer = Gesamtdauer - Stillstandszeit
035700     COMPUTE W-DIFFTS = W-RELTS - C9-SUM-INAKTIV-S
035800
035900     IF W-DIFFTS = ZERO
036000*     ---> R9: Division durch Null - Verarbeitung dieser
036100*          Strecke schlaegt fehl, es wird KEIN Satz geschrieben
036200         MOVE 1 TO LINK-STA-RC
036300         SET PRG-ABBRUCH TO TRUE
036400         EXIT SECTION
036500     END-IF
036600
036700     MOVE LINK-STA-DATE-IN(1:10)     TO LINK-STA-TRACK-DATE
036800     MOVE LINK-DT-JJJJ                TO LINK-STA-YEAR-TAG
036900
037000     MOVE W-RELTS                    TO LINK-STA-DURATION-TOT
037100     MOVE W-DIFFTS                   TO LINK-STA-DURATION-S
037200     MOVE C9-SUM-DIST-MOV             TO LINK-STA-DISTANCE-M
037300     MOVE C7-SUM-ANSTIEG              TO LINK-STA-ELEV-UP-M
037400     MOVE C7-SUM-GEFAELLE             TO LINK-STA-ELEV-DOWN-M
037500
037600*  ---> R10: Maximalgeschwindigkeit km/h, gerundet 1 Dezimale
037700     COMPUTE LINK-STA-MAX-SPEED ROUNDED =
037800         C3-MAX-SPEED-MS * 3.6
037900
038000*  ---> R9: mittlere Bewegungsgeschwindigkeit km/h
038100     COMPUTE LINK-STA-AVG-SPEED =
038200         (3.6 * C9-SUM-DIST-MOV) / W-DIFFTS
038300
038400     MOVE ZERO TO LINK-STA-RC
038500 .
038600 B150-99.
038700     EXIT.
038800
038900******************************************************************
039000* Ende
039100******************************************************************
039200 B090-ENDE SECTION.
039300 B090-00.
039400     IF PRG-ABBRUCH
039500         DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
039600     END-IF
039700 .
039800 B090-99.
039900     EXIT.
040000
040100******************************************************************
040200* Initialisierung von Feldern und Strukturen
040300******************************************************************
040400 C000-INIT SECTION.
040500 C000-00.
040600     INITIALIZE SCHALTER
040700         C9-SUM-DIST-MOV
040800         C9-SUM-INAKTIV-S
040900         C7-SUM-ANSTIEG
041000         C7-SUM-GEFAELLE
041100         C3-MAX-SPEED-MS
041200 .
041300 C000-99.
041400     EXIT.
041500
041600******************************************************************
041700* Ende Source-Programm
041800******************************************************************
