?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFNEW1

* Testdriver fuer GTFSTA0M/GTFREG0M
?SEARCH  =GTFSTA0
?SEARCH  =GTFREG0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. REGDRV0O.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    REGDRV0O                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 2005-03-30
001600* Letzte Version   :: C.00.00
001700* Kurzbeschreibung  :: Batchtreiber U5 - registriert eine neue
001800*                      Strecke: liest TRACKPOINTS + REGISTRATION,
001900*                      ruft GTFSTA0M/GTFREG0M, schreibt TRACKS/
002000*                      STATISTICS/TAGS
002100* Auftrag           :: GTFNEW-1 GTFNEW-6
002200*----------------------------------------------------------------*
002300*  Vers.  | Datum      | von | Kommentar                         *
002400*----------------------------------------------------------------*
002500*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002600*  A.01.00| 1985-02-27 | rh  | Vergabe der neuen TRK-ID durch    *
002700*         |            |     | Hoechstwertsuche im bestehenden   *
002800*         |            |     | Streckenkatalog ergaenzt (vorher  *
002900*         |            |     | fester Testwert)                  *
003000*  B.00.00| 1990-01-15 | ts  | LINK-STA-REC/LINK-REG-REC aus     *
003100*         |            |     | GTFSTLK/GTFREGLK statt            *
003200*         |            |     | Inline-Definition                 *
003300*  B.01.00| 1998-09-14 | ub  | Jahr-2000:                        *
003400*         |            |     | TRK-DATE-JJ/LINK-STA-YEAR-TAG sind*
003500*         |            |     | vierstellig, keine Aenderung noeti*
003600*  B.02.00| 1998-11-09 | ub  | Y2K-Abnahme GTFNEW-QS bestanden   *
003700*  C.00.00| 2005-03-30 | mg  | LINK-STA-PUNKTE-Tabelle auf 20000 *
003800*         |            |     | Eintraege erweitert (Aenderung    *
003900*         |            |     | folgt aus GTFSTLK)                *
004000*----------------------------------------------------------------*
004100*                                                                *
004200*  Programmbeschreibung                                          *
004300*  --------------------                                          *
004400*  Registriert genau eine neue Strecke je Lauf (Stapelverarbeitun*
004500*  des Formulars "Strecke hinzufuegen"). Ablauf:                 *
004600*                                                                *
004700*    1. TRACKS lesend nach dem hoechsten TRK-ID durchsuchen und  *
004800*       die naechste freie ID vergeben.                          *
004900*    2. TRACKPOINTS der neuen Strecke einlesen, Punkte mit       *
005000*       TP-ELE-FEHLT verwerfen, GTFSTA0M aufrufen (U1).          *
005100*    3. REGISTRATION lesen (Name/Pfad, vorselektierte Tags, neue *
005200*       Tags), GTFREG0M aufrufen (U5, R17/R18).                  *
005300*    4. Je einen STRECKEN-SATZ und STATISTIK-SATZ sowie je       *
005400*       Ergebnis-Tag einen SCHLAGWORT-SATZ anhaengen.            *
005500*                                                                *
005600*  Liefert GTFSTA0M einen Rueckgabecode ungleich Null (R9), brich*
005700*  der Lauf ab - es wird nichts geschrieben.                     *
005800*                                                                *
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRACKPOINTS-DATEI  ASSIGN TO "TRACKPTS"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS FILE-STATUS.
007200     SELECT REGISTRATION-DATEI ASSIGN TO "REGISTER"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS FILE-STATUS.
007500     SELECT TRACKS-DATEI       ASSIGN TO "TRACKS"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS FILE-STATUS.
007800     SELECT STATISTICS-DATEI   ASSIGN TO "STATISTC"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS FILE-STATUS.
008100     SELECT TAGS-DATEI         ASSIGN TO "TAGS"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS FILE-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  TRACKPOINTS-DATEI
008800     LABEL RECORDS ARE STANDARD.
008900     COPY    GTFPTRC.
009000
009100 FD  REGISTRATION-DATEI
009200     LABEL RECORDS ARE STANDARD.
009300     COPY    GTFREGC.
009400
009500 FD  TRACKS-DATEI
009600     LABEL RECORDS ARE STANDARD.
009700     COPY    GTFCATC.
009800
009900 FD  STATISTICS-DATEI
010000     LABEL RECORDS ARE STANDARD.
010100     COPY    GTFSTAC.
010200
010300 FD  TAGS-DATEI
010400     LABEL RECORDS ARE STANDARD.
010500     COPY    GTFTAGC.
010600
010700 WORKING-STORAGE SECTION.
010800*-----------------------------------------------------------------
010900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011000*-----------------------------------------------------------------
011100 01          COMP-FELDER.
011200     05      C5-I1               PIC S9(05) COMP.
011300*                Laufindex ueber LINK-STA-PUNKTE beim Aufbau
011400     05      C5-I2               PIC S9(05) COMP.
011500*                Laufindex ueber LINK-REG-TAGS beim Schreiben
011600     05      C5-NEUE-ID          PIC S9(05) COMP VALUE ZERO.
011700     05      C5-MAX-ID           PIC S9(05) COMP VALUE ZERO.
011800     05      C5-X                PIC X(05)   VALUE ZERO.
011900     05      C5-NUM REDEFINES    C5-X        PIC 9(05).
012000*                Bytesicht auf C5-X (Testhilfe, wie in STADRV0O)
012100     05      FILLER              PIC X(04).
012200
012300*-----------------------------------------------------------------
012400* Display-Felder: Praefix D
012500*-----------------------------------------------------------------
012600 01          DISPLAY-FELDER.
012700     05      D-NUM5              PIC ZZZZ9.
012800     05      FILLER              PIC X(04).
012900
013000*-----------------------------------------------------------------
013100* Felder mit konstantem Inhalt: Praefix K
013200*-----------------------------------------------------------------
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL             PIC X(08)   VALUE "REGDRV0O".
013500     05      K-MAX-PUNKTE        PIC S9(05) COMP VALUE 20000.
013600     05      FILLER              PIC X(04).
013700
013800*-----------------------------------------------------------------
013900* Conditional-Felder
014000*-----------------------------------------------------------------
014100 01          SCHALTER.
014200     05      FILE-STATUS         PIC X(02).
014300       88 FILE-OK                         VALUE "00".
014400       88 FILE-NOK                        VALUE "01" THRU "99".
014500     05      REC-STAT REDEFINES  FILE-STATUS.
014600        10   FILE-STATUS1        PIC X.
014700       88 FILE-EOF                        VALUE "1".
014800        10                       PIC X.
014900     05      MSG-STATUS          PIC 9       VALUE ZERO.
015000       88 MSG-EOF                         VALUE 1.
015100     05      PRG-STATUS          PIC 9       VALUE ZERO.
015200       88 PRG-OK                          VALUE ZERO.
015300       88 PRG-ABBRUCH                     VALUE 1.
015400     05      FILLER              PIC X(04).
015500
015600*-----------------------------------------------------------------
015700* weitere Arbeitsfelder
015800*-----------------------------------------------------------------
015900 01          WORK-FELDER.
016000     05      W-ERSTE-TP-DATE     PIC X(20).
016100     05      W-ERSTE-TP-DATE-TEILE REDEFINES W-ERSTE-TP-DATE.
016200         10  W-ERSTE-JAHR             PIC X(04).
016300         10  FILLER                   PIC X(16).
016400     05      W-ERSTER-PUNKT      PIC X(01)   VALUE "J".
016500         88  W-IST-ERSTER-PUNKT          VALUE "J".
016600     05      FILLER              PIC X(04).
016700
016800*-----------------------------------------------------------------
016900* Parameter fuer Untermodulaufrufe: Praefix LINK- (aus GTFSTLK/
017000* GTFREGLK)
017100*-----------------------------------------------------------------
017200 COPY    GTFSTLK.
017300 COPY    GTFREGLK.
017400
017500 PROCEDURE DIVISION.
017600
017700******************************************************************
017800* Steuerungs-Section
017900******************************************************************
018000 A100-STEUERUNG SECTION.
018100 A100-00.
018200     IF  SHOW-VERSION
018300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018400         STOP RUN
018500     END-IF
018600
018700     PERFORM B000-VORLAUF
018800
018900     IF  PRG-ABBRUCH
019000         CONTINUE
019100     ELSE
019200         PERFORM B100-VERARBEITUNG
019300     END-IF
019400
019500     PERFORM B090-ENDE
019600     STOP RUN
019700     .
019800 A100-99.
019900     EXIT.
020000
020100******************************************************************
020200* Vorlauf: naechste TRK-ID ermitteln, Dateien oeffnen
020300******************************************************************
020400 B000-VORLAUF SECTION.
020500 B000-00.
020600     PERFORM C000-INIT
020700     PERFORM B005-NEUE-ID-ERMITTELN
020800     IF  PRG-ABBRUCH
020900         EXIT SECTION
021000     END-IF
021100
021200     OPEN INPUT  TRACKPOINTS-DATEI
021300     IF  FILE-NOK
021400         DISPLAY "REGDRV0O - OPEN TRACKPOINTS FEHLER " FILE-STATUS
021500         SET PRG-ABBRUCH TO TRUE
021600         EXIT SECTION
021700     END-IF
021800     OPEN INPUT  REGISTRATION-DATEI
021900     IF  FILE-NOK
022000         DISPLAY "REGDRV0O - OPEN REGISTER FEHLER " FILE-STATUS
022100         SET PRG-ABBRUCH TO TRUE
022200         EXIT SECTION
022300     END-IF
022400     OPEN EXTEND STATISTICS-DATEI
022500     OPEN EXTEND TAGS-DATEI
022600     .
022700 B000-99.
022800     EXIT.
022900
023000******************************************************************
023100* TRACKS-Katalog lesend nach der hoechsten TRK-ID durchsuchen,
023200* anschliessend im EXTEND-Modus wieder oeffnen
023300******************************************************************
023400 B005-NEUE-ID-ERMITTELN SECTION.
023500 B005-00.
023600     OPEN INPUT  TRACKS-DATEI
023700     IF  FILE-NOK AND NOT FILE-EOF
023800         DISPLAY "REGDRV0O - OPEN TRACKS FEHLER " FILE-STATUS
023900         SET PRG-ABBRUCH TO TRUE
024000         EXIT SECTION
024100     END-IF
024200
024300     MOVE ZERO           TO MSG-STATUS
024400     PERFORM B006-EIN-TRACK-SATZ UNTIL MSG-EOF
024500     CLOSE TRACKS-DATEI
024600     OPEN EXTEND TRACKS-DATEI
024700     COMPUTE C5-NEUE-ID = C5-MAX-ID + 1
024800     .
024900 B005-99.
025000     EXIT.
025100
025200 B006-EIN-TRACK-SATZ SECTION.
025300 B006-00.
025400     READ TRACKS-DATEI
025500         AT END
025600             SET MSG-EOF TO TRUE
025700         NOT AT END
025800             IF  TRK-ID > C5-MAX-ID
025900                 MOVE TRK-ID          TO C5-MAX-ID
026000             END-IF
026100     END-READ
026200     .
026300 B006-99.
026400     EXIT.
026500
026600******************************************************************
026700* Ende
026800******************************************************************
026900 B090-ENDE SECTION.
027000 B090-00.
027100     IF  PRG-ABBRUCH
027200         DISPLAY ">>> ABBRUCH REGDRV0O <<<"
027300     ELSE
027400         MOVE C5-NEUE-ID      TO D-NUM5
027500         DISPLAY "REGDRV0O - NEUE STRECKE REGISTRIERT: " D-NUM5
027600         CLOSE TRACKPOINTS-DATEI
027700         CLOSE REGISTRATION-DATEI
027800         CLOSE TRACKS-DATEI
027900         CLOSE STATISTICS-DATEI
028000         CLOSE TAGS-DATEI
028100     END-IF
028200     .
028300 B090-99.
028400     EXIT.
028500
028600******************************************************************
028700* Verarbeitung
028800******************************************************************
028900 B100-VERARBEITUNG SECTION.
029000 B100-00.
029100     PERFORM B110-PUNKTE-LESEN
029200
029300     MOVE C5-NEUE-ID      TO LINK-STA-TRACK-ID
029400     MOVE C5-I1           TO LINK-STA-PT-COUNT
029500     MOVE W-ERSTE-TP-DATE TO LINK-STA-DATE-IN
029600     CALL "GTFSTA0M"      USING LINK-STA-REC
029700
029800     IF  LINK-STA-RC NOT = ZERO
029900         DISPLAY "REGDRV0O - GTFSTA0M RC=" LINK-STA-RC ", ABBRUCH"
030000         SET PRG-ABBRUCH TO TRUE
030100         EXIT SECTION
030200     END-IF
030300
030400     PERFORM B120-REGISTRATION-LESEN
030500*        (GTFSTA0M liefert nur das gekuerzte TRK-DATE; die volle
030600*         ISO-Zeitmarke fuer R17 kommt direkt aus dem Rohsatz)
030700     MOVE W-ERSTE-TP-DATE     TO LINK-REG-DATE-VOLL
030800     MOVE LINK-STA-YEAR-TAG   TO LINK-REG-JAHR-TAG
030900     CALL "GTFREG0M"      USING LINK-REG-REC
031000
031100     IF  LINK-REG-RC NOT = ZERO
031200         DISPLAY "REGDRV0O - GTFREG0M RC=" LINK-REG-RC ", ABBRUCH"
031300         SET PRG-ABBRUCH TO TRUE
031400         EXIT SECTION
031500     END-IF
031600
031700     PERFORM B140-SAETZE-SCHREIBEN
031800     .
031900 B100-99.
032000     EXIT.
032100
032200******************************************************************
032300* TRACKPOINTS der neuen Strecke einlesen (eine einzige Strecke
032400* je Lauf, TP-ELE-FEHLT wird verworfen)
032500******************************************************************
032600 B110-PUNKTE-LESEN SECTION.
032700 B110-00.
032800     MOVE ZERO           TO MSG-STATUS
032900     PERFORM B111-EIN-PUNKT UNTIL MSG-EOF
033000     .
033100 B110-99.
033200     EXIT.
033300
033400 B111-EIN-PUNKT SECTION.
033500 B111-00.
033600     READ TRACKPOINTS-DATEI
033700         AT END
033800             SET MSG-EOF TO TRUE
033900             EXIT SECTION
034000     END-READ
034100
034200     IF  W-IST-ERSTER-PUNKT
034300         MOVE TP-DATE         TO W-ERSTE-TP-DATE
034400         MOVE "N"             TO W-ERSTER-PUNKT
034500     END-IF
034600
034700     IF  TP-ELE-FEHLT
034800         EXIT SECTION
034900     END-IF
035000     IF  C5-I1 >= K-MAX-PUNKTE
035100         EXIT SECTION
035200     END-IF
035300     ADD 1                TO C5-I1
035400     MOVE TP-TIMESTAMP    TO LINK-PT-TS (C5-I1)
035500     MOVE TP-LAT          TO LINK-PT-LAT (C5-I1)
035600     MOVE TP-LON          TO LINK-PT-LON (C5-I1)
035700     MOVE TP-ELE          TO LINK-PT-ELE (C5-I1)
035800     .
035900 B111-99.
036000     EXIT.
036100
036200******************************************************************
036300* REGISTRATION-Steuersaetze lesen: Kopfsatz, vorselektierte Tags,
036400* Roh-Zeichenkette der neuen Tags
036500******************************************************************
036600 B120-REGISTRATION-LESEN SECTION.
036700 B120-00.
036800     MOVE ZERO           TO MSG-STATUS
036900     PERFORM B121-EIN-REG-SATZ UNTIL MSG-EOF
037000     .
037100 B120-99.
037200     EXIT.
037300
037400 B121-EIN-REG-SATZ SECTION.
037500 B121-00.
037600     READ REGISTRATION-DATEI
037700         AT END
037800             SET MSG-EOF TO TRUE
037900             EXIT SECTION
038000     END-READ
038100
038200     EVALUATE TRUE
038300         WHEN REG-KOPFSATZ
038400             MOVE REG-NAME        TO LINK-REG-NAME
038500             MOVE REG-PATH        TO LINK-REG-PATH
038600         WHEN REG-TAG-EINTRAG
038700             ADD 1                TO LINK-REG-SEL-COUNT
038800             MOVE REG-TAG-WERT    TO
038900                         LINK-REG-SEL-WERT (LINK-REG-SEL-COUNT)
039000         WHEN REG-NEUE-TAGS
039100             MOVE REG-DATA        TO LINK-REG-NEUE-TAGS
039200         WHEN OTHER
039300             CONTINUE
039400     END-EVALUATE
039500     .
039600 B121-99.
039700     EXIT.
039800
039900******************************************************************
040000* Ausgabesaetze schreiben: ein STRECKEN-SATZ, ein STATISTIK-SATZ,
040100* je Ergebnis-Tag ein SCHLAGWORT-SATZ
040200******************************************************************
040300 B140-SAETZE-SCHREIBEN SECTION.
040400 B140-00.
040500     MOVE C5-NEUE-ID      TO TRK-ID
040600     MOVE LINK-REG-NAME-OUT TO TRK-NAME
040700     MOVE LINK-STA-TRACK-DATE TO TRK-DATE
040800     MOVE LINK-REG-PATH   TO TRK-PATH
040900     SET TRK-AKTIV        TO TRUE
041000     WRITE STRECKEN-SATZ
041100
041200     MOVE LINK-STA-TRACK-ID     TO ST-TRACK-ID
041300     MOVE LINK-STA-DISTANCE-M   TO ST-DISTANCE-M
041400     MOVE LINK-STA-DURATION-S   TO ST-DURATION-S
041500     MOVE LINK-STA-DURATION-TOT TO ST-DURATION-TOTAL-S
041600     MOVE LINK-STA-MAX-SPEED    TO ST-MAX-SPEED
041700     MOVE LINK-STA-AVG-SPEED    TO ST-AVG-SPEED
041800     MOVE LINK-STA-ELEV-UP-M    TO ST-ELEV-UP-M
041900     MOVE LINK-STA-ELEV-DOWN-M  TO ST-ELEV-DOWN-M
042000     WRITE STATISTIK-SATZ
042100
042200     SET C5-I2 TO 1
042300     PERFORM B141-EIN-TAG-SATZ
042400         VARYING C5-I2 FROM 1 BY 1
042500         UNTIL C5-I2 > LINK-REG-TAG-COUNT
042600     .
042700 B140-99.
042800     EXIT.
042900
043000 B141-EIN-TAG-SATZ SECTION.
043100 B141-00.
043200     MOVE C5-NEUE-ID          TO TAG-TRACK-ID
043300     MOVE LINK-REG-TAG-WERT (C5-I2) TO TAG-VALUE
043400     IF  LINK-REG-TAG-WERT (C5-I2) = LINK-REG-JAHR-TAG
043500         SET TAG-URSPRUNG-JAHR   TO TRUE
043600     ELSE
043700         SET TAG-URSPRUNG-BENUTZER TO TRUE
043800     END-IF
043900     WRITE SCHLAGWORT-SATZ
044000     .
044100 B141-99.
044200     EXIT.
044300
044400******************************************************************
044500* Initialisierung
044600******************************************************************
044700 C000-INIT SECTION.
044800 C000-00.
044900     MOVE ZERO            TO C5-I1
045000     MOVE ZERO            TO C5-I2
045100     MOVE ZERO            TO C5-NEUE-ID
045200     MOVE ZERO            TO C5-MAX-ID
045300     MOVE "J"             TO W-ERSTER-PUNKT
045400     MOVE ZERO            TO LINK-REG-SEL-COUNT
045500     MOVE SPACES          TO LINK-REG-NEUE-TAGS
045600     MOVE SPACES          TO LINK-REG-NAME
045700     MOVE SPACES          TO LINK-REG-PATH
045800     .
045900 C000-99.
046000     EXIT.
