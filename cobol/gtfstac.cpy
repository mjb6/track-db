000100******************************************************************
000200*                                                                *
000300*    GTFSTAC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 2004-11-22
000700* Letzte Version   :: B.00.00
000800* Kurzbeschreibung  :: Satzbild Streckenstatistik (STATISTIC-
000900*                      RECORD), ein Satz je Strecke
001000* Auftrag           :: GTFNEW-1
001100*----------------------------------------------------------------*
001200*  Vers.  | Datum      | von | Kommentar                         *
001300*----------------------------------------------------------------*
001400*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer GTFSTA0M       *
001500*  A.01.00| 1992-07-30 | ts  | ST-SPEED-BLOCK REDEFINES ergaenzt *
001600*         |            |     | (fuer schnelles Nullstellen bei   *
001700*         |            |     | Abbruch wegen Division durch Null)*
001800*  B.00.00| 2004-11-22 | mg  | FILLER auf Satzlaenge 60 justiert *
001900*----------------------------------------------------------------*
002000*                                                                *
002100*  Programmbeschreibung                                          *
002200*  --------------------                                          *
002300*  Ergebnis der Verdichtung eines Streckenpunkt-Stroms (GTFSTA0M,*
002400*  U1) zu einer Statistikzeile. Alle Weg- und Hoehenangaben sind *
002500*  auf ganze Meter abgeschnitten (nicht gerundet), siehe R8/R11. *
002600*  Schlaegt die Verdichtung fehl (Bewegungsdauer = 0, R9), wird  *
002700*  KEIN Satz geschrieben.                                        *
002800*                                                                *
002900******************************************************************
003000 01  STATISTIK-SATZ.
003100     05  ST-TRACK-ID             PIC 9(05).
003200     05  ST-DISTANCE-M           PIC 9(08).
003300*        Gesamte Bewegungsstrecke, ganze Meter, abgeschnitten
003400     05  ST-DURATION-S           PIC 9(08).
003500*        Bewegungsdauer in Sekunden
003600     05  ST-DURATION-TOTAL-S     PIC 9(08).
003700*        Gesamtdauer (Wanduhrzeit) in Sekunden
003800     05  ST-SPEED-BLOCK.
003900         10  ST-MAX-SPEED         PIC 9(03)V9(1).
004000*            Maximale Geschwindigkeit km/h, kaufmaennisch
004100*            gerundet auf 1 Dezimalstelle (R10)
004200         10  ST-AVG-SPEED         PIC 9(03)V9(4).
004300*            Mittlere Bewegungsgeschwindigkeit km/h (R9)
004400     05  ST-SPEED-BLOCK-X REDEFINES ST-SPEED-BLOCK
004500             PIC X(11).
004600     05  ST-ELEV-UP-M            PIC 9(05).
004700*        Gesamter Anstieg, ganze Meter, abgeschnitten (R11)
004800     05  ST-ELEV-DOWN-M          PIC 9(05).
004900*        Gesamtes Gefaelle, ganze Meter, abgeschnitten (R11)
005000     05  FILLER                  PIC X(10).
