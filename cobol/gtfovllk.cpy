000100******************************************************************
000200*                                                                *
000300*    GTFOVLLK  --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1984-06-18
000700* Letzte Version   :: A.00.00
000800* Kurzbeschreibung  :: Parameterblock GTFOVL0M (U2-Modulaufruf)
000900* Auftrag           :: GTFNEW-1 GTFNEW-3
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung, aus GTFOVL0M       *
001400*         |            |     | herausgezogen (Aufrufer RPTDRV0O) *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  Programmbeschreibung                                          *
001800*  --------------------                                          *
001900*  Uebergabeparameter zwischen RPTDRV0O und dem                  *
002000*  Verdichtungsmodul GTFOVL0M. Wird per COPY in die LINKAGE      *
002100*  SECTION von GTFOVL0M und in die WORKING-STORAGE SECTION       *
002200*  von RPTDRV0O eingebunden.                                     *
002300*                                                                *
002400******************************************************************
002500 01     LINK-OVL-REC.
002600     05  LINK-OVL-COUNT      PIC S9(05) COMP.
002700*           Anzahl selektierter Strecken (0 = keine Selektion)
002800     05  LINK-OVL-RC         PIC S9(04) COMP.
002900*           0 = OK, 1 = keine Strecke selektiert (R14)
003000     05  LINK-OVL-EINGABE OCCURS 2000 TIMES
003100         INDEXED BY LINK-OVL-IX.
003200         10 LINK-OVL-IN-DISTANCE-M   PIC 9(08).
003300         10 LINK-OVL-IN-DURATION-S   PIC 9(08).
003400         10 LINK-OVL-IN-DURATION-TOT PIC 9(08).
003500         10 LINK-OVL-IN-MAX-SPEED    PIC 9(03)V9(1).
003600         10 LINK-OVL-IN-AVG-SPEED    PIC 9(03)V9(4).
003700         10 LINK-OVL-IN-ELEV-UP-M    PIC 9(05).
003800         10 LINK-OVL-IN-ELEV-DOWN-M  PIC 9(05).
003900     05  LINK-OVL-ERGEBNIS.
004000         10 LINK-OVL-OUT-DISTANCE-M   PIC 9(09).
004100         10 LINK-OVL-OUT-DURATION-S   PIC 9(09).
004200         10 LINK-OVL-OUT-MAX-SPEED    PIC 9(03)V9(1).
004300         10 LINK-OVL-OUT-AVG-SPEED    PIC 9(03)V9(4).
004400         10 LINK-OVL-OUT-ELEV-UP-M    PIC 9(07).
004500         10 LINK-OVL-OUT-ELEV-DOWN-M  PIC 9(07).
004600     05  FILLER                  PIC X(04).
