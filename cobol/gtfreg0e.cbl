?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFNEW1

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. GTFREG0M.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    GTFREG0M                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 1997-06-02
001600* Letzte Version   :: A.01.00
001700* Kurzbeschreibung  :: Modul SSF-Bibliothek GTF - Registrierung
001800*                      einer neuen Strecke (Namensregel, Tag-
001900*                      Aufsplittung und -Bereinigung)
002000* Auftrag           :: GTFNEW-1 GTFNEW-6
002100*----------------------------------------------------------------*
002200*  Vers.  | Datum      | von | Kommentar                         *
002300*----------------------------------------------------------------*
002400*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002500*  A.01.00| 1997-06-02 | ts  | LINK-REG-NEUE-TAGS wird jetzt     *
002600*         |            |     | vollstaendig aufgesplittet (vorher*
002700*         |            |     | nur der erste Eintrag), Leerzeiche*
002800*         |            |     | werden vor dem Aufsplitten        *
002900*         |            |     | vollstaendig entfernt (R18)       *
003000*  A.02.00| 1998-09-14 | ub  | Jahr-2000: Jahres-Tag aus         *
003100*         |            |     | vierstelligem LINK-REG-JAHR-TAG,  *
003200*         |            |     | Uebergabe unveraendert            *
003300*  A.03.00| 1998-11-09 | ub  | Y2K-Abnahme GTFNEW-QS bestanden   *
003400*  B.00.00| 2003-04-11 | mg  | Standardname (R17) verwendet jetzt*
003500*         |            |     | LINK-REG-DATE-VOLL (volle         *
003600*         |            |     | ISO-Zeitmarke) statt nur des      *
003700*         |            |     | Datumsanteils - Ruecksprache      *
003800*         |            |     | Fachbereich                       *
003900*----------------------------------------------------------------*
004000*                                                                *
004100*  Programmbeschreibung                                          *
004200*  --------------------                                          *
004300*  Baut aus den Uebergabeparametern (Name, Pfad, vorselektierte  *
004400*  Tags, Roh-Zeichenkette der neuen Tags) die drei Ausgabesaetze *
004500*  einer neu registrierten Strecke auf: STRECKEN-SATZ,           *
004600*  STATISTIK-SATZ (wird vom Aufrufer aus dem GTFSTA0M-Ergebnis   *
004700*  gefuellt, dieses Modul ruehrt es nicht an) und je             *
004800*  unterscheidbarem Tag ein SCHLAGWORT-SATZ.                     *
004900*                                                                *
005000*  R17 - Ist LINK-REG-NAME blank, wird der Standardname          *
005100*  "Unnamend activity on <Datum>" vergeben (Tippfehler           *
005200*  "Unnamend" ist Absicht, siehe Fachkonzept).                   *
005300*                                                                *
005400*  R18 - Die Roh-Zeichenkette der neuen Tags wird von allen      *
005500*  Leerzeichen befreit, an Kommas aufgesplittet, um das          *
005600*  implizite Jahres-Tag ergaenzt und gegen die vorselektierten   *
005700*  Tags dedupliziert, bevor LINK-REG-TAG-COUNT/LINK-REG-TAGS     *
005800*  gefuellt werden.                                              *
005900*                                                                *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500*-----------------------------------------------------------------
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*-----------------------------------------------------------------
007800 01          COMP-FELDER.
007900     05      C4-I1               PIC S9(04) COMP.
008000*                Laufindex ueber die Roh-Zeichenkette (Parsen)
008100     05      C4-I2               PIC S9(04) COMP.
008200*                Laufindex fuer Dedup-Vergleich
008300     05      C4-ANFANG           PIC S9(04) COMP.
008400*                Anfang des laufenden Tag-Tokens beim Parsen
008500     05      C4-LEN              PIC S9(04) COMP.
008600     05      C4-STELLE           PIC S9(04) COMP.
008700     05      FILLER              PIC X(04).
008800
008900*-----------------------------------------------------------------
009000* Display-Felder: Praefix D
009100*-----------------------------------------------------------------
009200 01          DISPLAY-FELDER.
009300     05      D-TOKEN             PIC X(20).
009400     05      D-TOKEN-TEILE REDEFINES D-TOKEN.
009500         10  D-TOKEN-JAHR            PIC X(04).
009600         10  FILLER                  PIC X(16).
009700     05      D-OHNE-LEER         PIC X(100).
009800*                Roh-Zeichenkette nach Entfernen der Leerzeichen
009900     05      FILLER              PIC X(04).
010000
010100*-----------------------------------------------------------------
010200* Felder mit konstantem Inhalt: Praefix K
010300*-----------------------------------------------------------------
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08)   VALUE "GTFREG0M".
010600     05      K-STANDARDNAME      PIC X(21)
010700                                   VALUE "Unnamend activity on ".
010800     05      K-STANDARDNAME-X REDEFINES K-STANDARDNAME
010900                                   PIC X(21).
011000*                Fuer laengenneutrale Anzeige im Testdriver
011100     05      K-MAX-TAGS          PIC S9(04) COMP VALUE 40.
011200     05      FILLER              PIC X(04).
011300
011400*-----------------------------------------------------------------
011500* Conditional-Felder
011600*-----------------------------------------------------------------
011700 01          SCHALTER.
011800     05      PRG-STATUS          PIC 9       VALUE ZERO.
011900       88 PRG-OK                          VALUE ZERO.
012000       88 PRG-ABBRUCH                     VALUE 1.
012100     05      W-DUPLIKAT-KZ       PIC X(01)   VALUE "N".
012200         88  W-IST-DUPLIKAT              VALUE "J".
012300     05      FILLER              PIC X(04).
012400
012500*-----------------------------------------------------------------
012600* weitere Arbeitsfelder
012700*-----------------------------------------------------------------
012800 01          WORK-FELDER.
012900     05      W-JAHR-TAG          PIC X(04).
013000     05      W-TAG-TABELLE.
013100         10  W-TAG OCCURS 40 TIMES
013200                                     PIC X(20).
013300     05      W-TAG-TABELLE-X REDEFINES W-TAG-TABELLE
013400                                   PIC X(800).
013500     05      FILLER              PIC X(04).
013600
013700
013800 LINKAGE SECTION.
013900*-->    Uebergabe aus Hauptprogramm (REGDRV0O)
014000 COPY    GTFREGLK.
014100
014200 PROCEDURE DIVISION USING LINK-REG-REC.
014300
014400******************************************************************
014500* Steuerungs-Section
014600******************************************************************
014700 A100-STEUERUNG SECTION.
014800 A100-00.
014900     IF  SHOW-VERSION
015000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015100         EXIT PROGRAM
015200     END-IF
015300
015400     PERFORM B000-VORLAUF
015500
015600     IF  PRG-ABBRUCH
015700         CONTINUE
015800     ELSE
015900         PERFORM B100-VERARBEITUNG
016000     END-IF
016100
016200     PERFORM B090-ENDE
016300     EXIT PROGRAM
016400     .
016500 A100-99.
016600     EXIT.
016700
016800******************************************************************
016900* Vorlauf
017000******************************************************************
017100 B000-VORLAUF SECTION.
017200 B000-00.
017300     PERFORM C000-INIT
017400     IF  LINK-REG-SEL-COUNT > K-MAX-TAGS
017500         SET PRG-ABBRUCH TO TRUE
017600         MOVE 1               TO LINK-REG-RC
017700     END-IF
017800     .
017900 B000-99.
018000     EXIT.
018100
018200******************************************************************
018300* Ende
018400******************************************************************
018500 B090-ENDE SECTION.
018600 B090-00.
018700     CONTINUE
018800     .
018900 B090-99.
019000     EXIT.
019100
019200******************************************************************
019300* Verarbeitung
019400******************************************************************
019500 B100-VERARBEITUNG SECTION.
019600 B100-00.
019700     PERFORM B110-NAMENSREGEL
019800     PERFORM B120-TAGS-UEBERNEHMEN
019900     PERFORM B130-NEUE-TAGS-AUFSPLITTEN
020000     PERFORM B140-JAHRES-TAG
020100     PERFORM B150-ERGEBNIS-FUELLEN
020200     MOVE ZERO            TO LINK-REG-RC
020300     .
020400 B100-99.
020500     EXIT.
020600
020700******************************************************************
020800* R17 - Namensregel: Benutzername, sonst Standardname mit voller
020900* ISO-Zeitmarke des ersten Streckenpunktes
021000******************************************************************
021100 B110-NAMENSREGEL SECTION.
021200 B110-00.
021300     IF  LINK-REG-NAME NOT = SPACES
021400         MOVE LINK-REG-NAME       TO LINK-REG-NAME-OUT
021500     ELSE
021600         STRING K-STANDARDNAME     DELIMITED BY SIZE,
021700                LINK-REG-DATE-VOLL DELIMITED BY SIZE
021800                INTO LINK-REG-NAME-OUT
021900     END-IF
022000     .
022100 B110-99.
022200     EXIT.
022300
022400******************************************************************
022500* R18 (Teil 1) - vorselektierte Tags in die Arbeitstabelle
022600* uebernehmen (bilden die Vergleichsbasis fuer die Dedup-Pruefung
022700* der neuen Tags)
022800******************************************************************
022900 B120-TAGS-UEBERNEHMEN SECTION.
023000 B120-00.
023100     MOVE ZERO            TO C4-I1
023200     PERFORM B121-EIN-SEL-TAG
023300         VARYING C4-I1 FROM 1 BY 1
023400         UNTIL C4-I1 > LINK-REG-SEL-COUNT
023500     MOVE C4-I1           TO LINK-REG-TAG-COUNT
023600     .
023700 B120-99.
023800     EXIT.
023900
024000 B121-EIN-SEL-TAG SECTION.
024100 B121-00.
024200     MOVE LINK-REG-SEL-WERT (C4-I1) TO W-TAG (C4-I1)
024300     .
024400 B121-99.
024500     EXIT.
024600
024700******************************************************************
024800* R18 (Teil 2) - Roh-Zeichenkette: Leerzeichen entfernen, an
024900* Kommas aufsplitten, gegen die Tabelle dedupliziert anhaengen
025000******************************************************************
025100 B130-NEUE-TAGS-AUFSPLITTEN SECTION.
025200 B130-00.
025300     MOVE SPACES          TO D-OHNE-LEER
025400     MOVE ZERO            TO C4-STELLE
025500     PERFORM B131-EIN-ZEICHEN
025600         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 100
025700
025800     MOVE 1               TO C4-ANFANG
025900     PERFORM B132-EIN-TRENNZEICHEN
026000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 100
026100     .
026200 B130-99.
026300     EXIT.
026400
026500 B131-EIN-ZEICHEN SECTION.
026600 B131-00.
026700     IF  LINK-REG-NEUE-TAGS (C4-I1:1) NOT = SPACE
026800         ADD 1                TO C4-STELLE
026900         MOVE LINK-REG-NEUE-TAGS (C4-I1:1)
027000                              TO D-OHNE-LEER (C4-STELLE:1)
027100     END-IF
027200     .
027300 B131-99.
027400     EXIT.
027500
027600 B132-EIN-TRENNZEICHEN SECTION.
027700 B132-00.
027800     IF  D-OHNE-LEER (C4-I1:1) = ","
027900     OR  D-OHNE-LEER (C4-I1:1) = SPACE
028000         IF  C4-I1 > C4-ANFANG
028100             MOVE D-OHNE-LEER (C4-ANFANG:C4-I1 - C4-ANFANG)
028200                              TO D-TOKEN
028300             PERFORM B133-TOKEN-ANHAENGEN
028400         END-IF
028500         MOVE C4-I1 + 1       TO C4-ANFANG
028600     END-IF
028700     .
028800 B132-99.
028900     EXIT.
029000
029100******************************************************************
029200* Ein Token an die Tabelle anhaengen, wenn noch nicht vorhanden
029300******************************************************************
029400 B133-TOKEN-ANHAENGEN SECTION.
029500 B133-00.
029600     MOVE "N"             TO W-DUPLIKAT-KZ
029700     PERFORM B134-EIN-VERGLEICH
029800         VARYING C4-I2 FROM 1 BY 1
029900         UNTIL C4-I2 > LINK-REG-TAG-COUNT
030000         OR W-IST-DUPLIKAT
030100
030200     IF  NOT W-IST-DUPLIKAT
030300     AND LINK-REG-TAG-COUNT < K-MAX-TAGS
030400         ADD 1                TO LINK-REG-TAG-COUNT
030500         MOVE D-TOKEN         TO W-TAG (LINK-REG-TAG-COUNT)
030600     END-IF
030700     .
030800 B133-99.
030900     EXIT.
031000
031100 B134-EIN-VERGLEICH SECTION.
031200 B134-00.
031300     IF  D-TOKEN = W-TAG (C4-I2)
031400         SET W-IST-DUPLIKAT TO TRUE
031500     END-IF
031600     .
031700 B134-99.
031800     EXIT.
031900
032000******************************************************************
032100* R18 (Teil 3) - implizites Jahres-Tag anhaengen (chars 1-4
032200* des Datums), ebenfalls dedupliziert
032300******************************************************************
032400 B140-JAHRES-TAG SECTION.
032500 B140-00.
032600     MOVE LINK-REG-JAHR-TAG TO D-TOKEN
032700     PERFORM B133-TOKEN-ANHAENGEN
032800     .
032900 B140-99.
033000     EXIT.
033100
033200******************************************************************
033300* Arbeitstabelle in die Rueckgabetabelle uebertragen
033400******************************************************************
033500 B150-ERGEBNIS-FUELLEN SECTION.
033600 B150-00.
033700     PERFORM B151-EIN-ERGEBNIS-TAG
033800         VARYING C4-I1 FROM 1 BY 1
033900         UNTIL C4-I1 > LINK-REG-TAG-COUNT
034000     .
034100 B150-99.
034200     EXIT.
034300
034400 B151-EIN-ERGEBNIS-TAG SECTION.
034500 B151-00.
034600     MOVE W-TAG (C4-I1)   TO LINK-REG-TAG-WERT (C4-I1)
034700     .
034800 B151-99.
034900     EXIT.
035000
035100******************************************************************
035200* Initialisierung
035300******************************************************************
035400 C000-INIT SECTION.
035500 C000-00.
035600     MOVE SPACES          TO W-TAG-TABELLE-X
035700     MOVE ZERO            TO LINK-REG-TAG-COUNT
035800     MOVE ZERO            TO LINK-REG-RC
035900     .
036000 C000-99.
036100     EXIT.
