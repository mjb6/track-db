000100******************************************************************
000200*                                                                *
000300*    GTFREGLK  --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 2003-04-11
000700* Letzte Version   :: A.01.00
000800* Kurzbeschreibung  :: Parameterblock GTFREG0M (U5-Modulaufruf)
000900* Auftrag           :: GTFNEW-1 GTFNEW-6
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1997-06-02 | ts  | Neuerstellung, aus GTFREG0M       *
001400*         |            |     | herausgezogen (Aufrufer REGDRV0O) *
001500*  A.01.00| 2003-04-11 | mg  | LINK-REG-DATE-VOLL ergaenzt (volle*
001600*         |            |     | ISO-Zeitmarke statt Datumsteil)   *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  Programmbeschreibung                                          *
002000*  --------------------                                          *
002100*  Uebergabeparameter zwischen REGDRV0O und dem                  *
002200*  Registrierungsmodul GTFREG0M. Wird per COPY in die LINKAGE    *
002300*  SECTION von GTFREG0M und in die WORKING-STORAGE SECTION       *
002400*  von REGDRV0O eingebunden.                                     *
002500*                                                                *
002600******************************************************************
002700 01     LINK-REG-REC.
002800     05  LINK-REG-HDR.
002900         10 LINK-REG-NAME          PIC X(40).
003000         10 LINK-REG-PATH          PIC X(60).
003100         10 LINK-REG-DATE-VOLL     PIC X(20).
003200*           volle ISO-Zeitmarke des ersten Streckenpunktes
003300         10 LINK-REG-JAHR-TAG      PIC X(04).
003400         10 LINK-REG-SEL-COUNT     PIC S9(04) COMP.
003500         10 LINK-REG-NEUE-TAGS     PIC X(100).
003600         10 LINK-REG-RC            PIC S9(04) COMP.
003700*           0 = OK, 1 = zu viele Tags (> K-MAX-TAGS)
003800     05  LINK-REG-SEL-TAGS OCCURS 40 TIMES
003900         INDEXED BY LINK-REG-SEL-IX.
004000         10 LINK-REG-SEL-WERT      PIC X(20).
004100     05  LINK-REG-ERGEBNIS.
004200         10 LINK-REG-NAME-OUT      PIC X(40).
004300         10 LINK-REG-TAG-COUNT     PIC S9(04) COMP.
004400         10 LINK-REG-TAGS OCCURS 40 TIMES
004500                INDEXED BY LINK-REG-TAG-IX.
004600             15 LINK-REG-TAG-WERT      PIC X(20).
004700     05  FILLER                  PIC X(04).
