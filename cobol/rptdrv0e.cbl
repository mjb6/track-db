?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFNEW1

* Testdriver fuer GTFOVL0M/GTFFMT0M
?SEARCH  =GTFOVL0
?SEARCH  =GTFFMT0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. RPTDRV0O.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    RPTDRV0O                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 2003-07-04
001600* Letzte Version   :: B.01.00
001700* Kurzbeschreibung  :: Batchtreiber U3 - selektiert Strecken nach
001800*                      Schlagwort und schreibt den Streckenbericht
001900*                      (Liste/aktuelle Strecke/Gesamtsumme)
002000* Auftrag           :: GTFNEW-1 GTFNEW-3 GTFNEW-4
002100*----------------------------------------------------------------*
002200*  Vers.  | Datum      | von | Kommentar                         *
002300*----------------------------------------------------------------*
002400*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002500*  A.01.00| 1990-03-12 | ts  | Vergleich der Selektionsschlagwort*
002600*         |            |     | gegen die Streckenschlagworte auf *
002700*         |            |     | Mengeneinschluss umgestellt (vorhe*
002800*         |            |     | nur Gleichheit erstes Schlagwort) *
002900*  A.02.00| 1995-01-17 | ts  | SEL-TYPE "I" ausgewertet: explizit*
003000*         |            |     | vorgegebener Index der aktuellen  *
003100*         |            |     | Strecke (R16), siehe GTFSELC      *
003200*  B.00.00| 1998-09-14 | ub  | Jahr-2000: TRK-DATE-JJ vierstellig*
003300*         |            |     | keine Programmaenderung noetig    *
003400*  B.01.00| 2003-07-04 | mg  | Tabellen TRACK-TABELLE/TAG-TABELLE*
003500*         |            |     | auf 2000/20000 Eintraege erweitert*
003600*----------------------------------------------------------------*
003700*                                                                *
003800*  Programmbeschreibung                                          *
003900*  --------------------                                          *
004000*  Erstellt den Streckenbericht (U3 + REPORTS) in drei Abschnitte*
004100*                                                                *
004200*    1. Streckenliste - alle selektierten Strecken aufsteigend   *
004300*       nach TRK-DATE, mit formatierter Distanz (R12) und        *
004400*       formatierter Bewegungsdauer (R13, ueber GTFFMT0M).       *
004500*    2. Aktuelle Strecke - Kopfdaten und Schlagwortliste der     *
004600*       nach R16 bestimmten aktuellen Strecke.                   *
004700*    3. Gesamtsumme - Summen/Maxima ueber die selektierte Menge  *
004800*       (R14, ueber GTFOVL0M).                                   *
004900*                                                                *
005000*  Selektion (R15): eine Strecke gehoert zur Ergebnismenge, wenn *
005100*  jedes in SELECTION vorselektierte Schlagwort unter ihren      *
005200*  eigenen Schlagworten vorkommt. Eine leere SELECTION-Datei     *
005300*  selektiert alle Strecken.                                     *
005400*                                                                *
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRACKS-DATEI       ASSIGN TO "TRACKS"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS FILE-STATUS.
006800     SELECT TAGS-DATEI         ASSIGN TO "TAGS"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS FILE-STATUS.
007100     SELECT STATISTICS-DATEI   ASSIGN TO "STATISTC"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS FILE-STATUS.
007400     SELECT SELECTION-DATEI    ASSIGN TO "SELECTIO"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS FILE-STATUS.
007700     SELECT REPORT-DATEI       ASSIGN TO "REPORT"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  TRACKS-DATEI
008400     LABEL RECORDS ARE STANDARD.
008500     COPY    GTFCATC.
008600
008700 FD  TAGS-DATEI
008800     LABEL RECORDS ARE STANDARD.
008900     COPY    GTFTAGC.
009000
009100 FD  STATISTICS-DATEI
009200     LABEL RECORDS ARE STANDARD.
009300     COPY    GTFSTAC.
009400
009500 FD  SELECTION-DATEI
009600     LABEL RECORDS ARE STANDARD.
009700     COPY    GTFSELC.
009800
009900 FD  REPORT-DATEI
010000     LABEL RECORDS ARE STANDARD.
010100 01  DRUCK-SATZ.
010200     05  DS-INHALT           PIC X(128).
010300     05  FILLER              PIC X(004).
010400
010500 WORKING-STORAGE SECTION.
010600*-----------------------------------------------------------------
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010800*-----------------------------------------------------------------
010900 01          COMP-FELDER.
011000     05      C5-I1               PIC S9(05) COMP.
011100*                Laufindex ueber TRACK-TABELLE
011200     05      C5-I2               PIC S9(05) COMP.
011300*                Laufindex ueber SEL-TABELLE bzw. KEPT-TABELLE
011400     05      C5-I3               PIC S9(05) COMP.
011500*                Laufindex ueber TAG-TABELLE bei Suchschleifen
011600     05      C5-TRACK-COUNT      PIC S9(05) COMP VALUE ZERO.
011700     05      C5-TAG-COUNT        PIC S9(05) COMP VALUE ZERO.
011800     05      C5-SEL-COUNT        PIC S9(05) COMP VALUE ZERO.
011900     05      C5-KEPT-COUNT       PIC S9(05) COMP VALUE ZERO.
012000     05      C5-AKTUELL-IX       PIC S9(05) COMP VALUE ZERO.
012100*                Position der aktuellen Strecke in KEPT-TABELLE,
012200*                Null = keine aktuelle Strecke (R16)
012300     05      C5-EXPL-INDEX       PIC S9(05) COMP VALUE ZERO.
012400     05      C5-GEFUNDEN-IX      PIC S9(05) COMP VALUE ZERO.
012500     05      C5-STRECKE          PIC S9(05) COMP VALUE ZERO.
012600*                Position in TRACK-TABELLE, aus KEPT-TABELLE
012700     05      C5-X                PIC X(05)   VALUE ZERO.
012800     05      C5-NUM REDEFINES    C5-X        PIC 9(05).
012900*                Bytesicht auf C5-X (Testhilfe, wie in STADRV0O)
013000     05      FILLER              PIC X(04).
013100
013200*-----------------------------------------------------------------
013300* Display-Felder: Praefix D
013400*-----------------------------------------------------------------
013500 01          DISPLAY-FELDER.
013600     05      D-NUM5              PIC ZZZZ9.
013700     05      FILLER              PIC X(04).
013800
013900*-----------------------------------------------------------------
014000* Felder mit konstantem Inhalt: Praefix K
014100*-----------------------------------------------------------------
014200 01          KONSTANTE-FELDER.
014300     05      K-MODUL             PIC X(08)   VALUE "RPTDRV0O".
014400     05      K-MODUL-X REDEFINES K-MODUL     PIC X(08).
014500*                Bytesicht auf K-MODUL (Testhilfe)
014600     05      K-MAX-TRACKS        PIC S9(05) COMP VALUE 2000.
014700     05      K-MAX-TAGS          PIC S9(05) COMP VALUE 20000.
014800     05      K-MAX-SEL           PIC S9(05) COMP VALUE 40.
014900     05      FILLER              PIC X(04).
015000
015100*-----------------------------------------------------------------
015200* Conditional-Felder
015300*-----------------------------------------------------------------
015400 01          SCHALTER.
015500     05      FILE-STATUS         PIC X(02).
015600       88 FILE-OK                         VALUE "00".
015700       88 FILE-NOK                        VALUE "01" THRU "99".
015800     05      REC-STAT REDEFINES  FILE-STATUS.
015900        10   FILE-STATUS1        PIC X.
016000       88 FILE-EOF                        VALUE "1".
016100        10                       PIC X.
016200     05      MSG-STATUS          PIC 9       VALUE ZERO.
016300       88 MSG-EOF                         VALUE 1.
016400     05      PRG-STATUS          PIC 9       VALUE ZERO.
016500       88 PRG-OK                          VALUE ZERO.
016600       88 PRG-ABBRUCH                     VALUE 1.
016700     05      W-EXPL-KZ           PIC X(01)   VALUE "N".
016800       88 W-EXPL-VORHANDEN                VALUE "J".
016900     05      W-KOMPLETT-KZ       PIC X(01)   VALUE "J".
017000       88 W-IST-KOMPLETT                  VALUE "J".
017100     05      W-GEFUNDEN-KZ       PIC X(01)   VALUE "N".
017200       88 W-IST-GEFUNDEN                  VALUE "J".
017300     05      FILLER              PIC X(04).
017400
017500*-----------------------------------------------------------------
017600* Tabellen: Praefix TT (Strecke), TG (Schlagwort), SL (Selektion),
017700* KT (Ergebnismenge, R15)
017800*-----------------------------------------------------------------
017900 01          TRACK-TABELLE.
018000     05  TT-EINTRAG OCCURS 2000 TIMES
018100         INDEXED BY TT-IX.
018200         10  TT-ID               PIC 9(05).
018300         10  TT-NAME             PIC X(40).
018400         10  TT-DATE             PIC X(10).
018500         10  TT-DISTANCE-M       PIC 9(08).
018600         10  TT-DURATION-S       PIC 9(08).
018700         10  TT-DURATION-TOT     PIC 9(08).
018800         10  TT-MAX-SPEED        PIC 9(03)V9(1).
018900         10  TT-AVG-SPEED        PIC 9(03)V9(4).
019000         10  TT-ELEV-UP-M        PIC 9(05).
019100         10  TT-ELEV-DOWN-M      PIC 9(05).
019200         10  TT-STATS-STATUS     PIC X(01) VALUE "N".
019300         88  TT-STATS-GELESEN            VALUE "J".
019400*           erste STATISTIC-RECORD zu dieser Strecke schon
019500*           uebernommen? (weitere Saetze werden ignoriert,
019600*           siehe Fachkonzept: nur der erste Satz je Strecke
019700*           zaehlt)
019800
019900 01          TAG-TABELLE.
020000     05  TG-EINTRAG OCCURS 20000 TIMES
020100         INDEXED BY TG-IX.
020200         10  TG-TRACK-ID         PIC 9(05).
020300         10  TG-VALUE            PIC X(20).
020400
020500 01          SEL-TABELLE.
020600     05  SL-EINTRAG OCCURS 40 TIMES
020700         INDEXED BY SL-IX.
020800         10  SL-WERT             PIC X(20).
020900
021000 01          KEPT-TABELLE.
021100     05  KT-EINTRAG PIC S9(05) COMP
021200         OCCURS 2000 TIMES INDEXED BY KT-IX.
021300*           Enthaelt die Position der Strecke in TRACK-TABELLE
021400
021500*-----------------------------------------------------------------
021600* Parameter fuer Untermodulaufrufe: Praefix LINK- (aus GTFOVLLK/
021700* GTFFMTLK)
021800*-----------------------------------------------------------------
021900 COPY    GTFOVLLK.
022000 COPY    GTFFMTLK.
022100
022200*-----------------------------------------------------------------
022300* Druckzeilen: Praefix RZ
022400*-----------------------------------------------------------------
022500 01          RZ-TRACKLISTE.
022600     05  RZ-TL-ID               PIC ZZZZ9.
022700     05  FILLER                 PIC X(02) VALUE SPACES.
022800     05  RZ-TL-DATE             PIC X(10).
022900     05  FILLER                 PIC X(02) VALUE SPACES.
023000     05  RZ-TL-NAME             PIC X(20).
023100     05  FILLER                 PIC X(02) VALUE SPACES.
023200     05  RZ-TL-DISTANZ          PIC X(15).
023300     05  FILLER                 PIC X(02) VALUE SPACES.
023400     05  RZ-TL-DAUER            PIC X(44).
023500     05  FILLER                 PIC X(02) VALUE SPACES.
023600     05  RZ-TL-AVG              PIC ZZ9.9(4).
023700     05  FILLER                 PIC X(02) VALUE SPACES.
023800     05  RZ-TL-MAX              PIC ZZ9.9.
023900     05  FILLER                 PIC X(07) VALUE SPACES.
024000
024100 01          RZ-ALLGEMEIN.
024200     05  RZ-AL-TEXT             PIC X(120).
024300     05  FILLER                 PIC X(12) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600
024700******************************************************************
024800* Steuerungs-Section
024900******************************************************************
025000 A100-STEUERUNG SECTION.
025100 A100-00.
025200     IF  SHOW-VERSION
025300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
025400         STOP RUN
025500     END-IF
025600
025700     PERFORM B000-VORLAUF
025800
025900     IF  PRG-ABBRUCH
026000         CONTINUE
026100     ELSE
026200         PERFORM B100-VERARBEITUNG
026300     END-IF
026400
026500     PERFORM B090-ENDE
026600     STOP RUN
026700     .
026800 A100-99.
026900     EXIT.
027000
027100******************************************************************
027200* Vorlauf: Dateien oeffnen, SELECTION/TAGS/TRACKS/STATISTICS
027300* vollstaendig in die Tabellen einlesen
027400******************************************************************
027500 B000-VORLAUF SECTION.
027600 B000-00.
027700     PERFORM C000-INIT
027800
027900     OPEN INPUT  TRACKS-DATEI
028000     IF  FILE-NOK
028100         DISPLAY "RPTDRV0O - OPEN TRACKS FEHLER " FILE-STATUS
028200         SET PRG-ABBRUCH TO TRUE
028300         EXIT SECTION
028400     END-IF
028500     OPEN INPUT  TAGS-DATEI
028600     IF  FILE-NOK
028700         DISPLAY "RPTDRV0O - OPEN TAGS FEHLER " FILE-STATUS
028800         SET PRG-ABBRUCH TO TRUE
028900         EXIT SECTION
029000     END-IF
029100     OPEN INPUT  STATISTICS-DATEI
029200     IF  FILE-NOK
029300         DISPLAY "RPTDRV0O - OPEN STATISTICS FEHLER " FILE-STATUS
029400         SET PRG-ABBRUCH TO TRUE
029500         EXIT SECTION
029600     END-IF
029700     OPEN INPUT  SELECTION-DATEI
029800     IF  FILE-NOK
029900         DISPLAY "RPTDRV0O - OPEN SELECTION FEHLER " FILE-STATUS
030000         SET PRG-ABBRUCH TO TRUE
030100         EXIT SECTION
030200     END-IF
030300     OPEN OUTPUT REPORT-DATEI
030400
030500     PERFORM B010-SELEKTION-LESEN
030600     PERFORM B020-TAGS-LESEN
030700     PERFORM B030-TRACKS-LESEN
030800     PERFORM B040-STATISTIK-LESEN
030900     .
031000 B000-99.
031100     EXIT.
031200
031300******************************************************************
031400* SELECTION lesen: vorselektierte Schlagworte und der eventuell
031500* vorgegebene Index der aktuellen Strecke (R16)
031600******************************************************************
031700 B010-SELEKTION-LESEN SECTION.
031800 B010-00.
031900     MOVE ZERO           TO MSG-STATUS
032000     PERFORM B011-EIN-SEL-SATZ UNTIL MSG-EOF
032100     .
032200 B010-99.
032300     EXIT.
032400
032500 B011-EIN-SEL-SATZ SECTION.
032600 B011-00.
032700     READ SELECTION-DATEI
032800         AT END
032900             SET MSG-EOF TO TRUE
033000             EXIT SECTION
033100     END-READ
033200
033300     EVALUATE TRUE
033400         WHEN SEL-TAG-EINTRAG
033500             IF  C5-SEL-COUNT < K-MAX-SEL
033600                 ADD 1                TO C5-SEL-COUNT
033700                 MOVE SEL-DATA        TO SL-WERT (C5-SEL-COUNT)
033800             END-IF
033900         WHEN SEL-INDEX-EINTRAG
034000             MOVE SEL-INDEX-WERT  TO C5-EXPL-INDEX
034100             SET W-EXPL-VORHANDEN TO TRUE
034200         WHEN OTHER
034300             CONTINUE
034400     END-EVALUATE
034500     .
034600 B011-99.
034700     EXIT.
034800
034900******************************************************************
035000* TAGS vollstaendig einlesen (mehrere Saetze je Strecke moeglich)
035100******************************************************************
035200 B020-TAGS-LESEN SECTION.
035300 B020-00.
035400     MOVE ZERO           TO MSG-STATUS
035500     PERFORM B021-EIN-TAG-SATZ UNTIL MSG-EOF
035600     .
035700 B020-99.
035800     EXIT.
035900
036000 B021-EIN-TAG-SATZ SECTION.
036100 B021-00.
036200     READ TAGS-DATEI
036300         AT END
036400             SET MSG-EOF TO TRUE
036500             EXIT SECTION
036600     END-READ
036700
036800     IF  C5-TAG-COUNT >= K-MAX-TAGS
036900         EXIT SECTION
037000     END-IF
037100     ADD 1                TO C5-TAG-COUNT
037200     MOVE TAG-TRACK-ID    TO TG-TRACK-ID (C5-TAG-COUNT)
037300     MOVE TAG-VALUE       TO TG-VALUE (C5-TAG-COUNT)
037400     .
037500 B021-99.
037600     EXIT.
037700
037800******************************************************************
037900* TRACKS-Katalog vollstaendig einlesen (schon aufsteigend nach
038000* TRK-DATE gefuehrt, siehe GTFCATC)
038100******************************************************************
038200 B030-TRACKS-LESEN SECTION.
038300 B030-00.
038400     MOVE ZERO           TO MSG-STATUS
038500     PERFORM B031-EIN-TRACK-SATZ UNTIL MSG-EOF
038600     .
038700 B030-99.
038800     EXIT.
038900
039000 B031-EIN-TRACK-SATZ SECTION.
039100 B031-00.
039200     READ TRACKS-DATEI
039300         AT END
039400             SET MSG-EOF TO TRUE
039500             EXIT SECTION
039600     END-READ
039700
039800     IF  C5-TRACK-COUNT >= K-MAX-TRACKS
039900         EXIT SECTION
040000     END-IF
040100     ADD 1                TO C5-TRACK-COUNT
040200     MOVE TRK-ID          TO TT-ID (C5-TRACK-COUNT)
040300     MOVE TRK-NAME        TO TT-NAME (C5-TRACK-COUNT)
040400     MOVE TRK-DATE        TO TT-DATE (C5-TRACK-COUNT)
040500     .
040600 B031-99.
040700     EXIT.
040800
040900******************************************************************
041000* STATISTICS lesen und in die zugehoerige TRACK-TABELLE-Zeile
041100* einsortieren (Suche ueber ST-TRACK-ID/TT-ID)
041200******************************************************************
041300 B040-STATISTIK-LESEN SECTION.
041400 B040-00.
041500     MOVE ZERO           TO MSG-STATUS
041600     PERFORM B041-EIN-STAT-SATZ UNTIL MSG-EOF
041700     .
041800 B040-99.
041900     EXIT.
042000
042100 B041-EIN-STAT-SATZ SECTION.
042200 B041-00.
042300     READ STATISTICS-DATEI
042400         AT END
042500             SET MSG-EOF TO TRUE
042600             EXIT SECTION
042700     END-READ
042800
042900     PERFORM B042-TRACK-SUCHEN
043000*       nur der erste STATISTIC-RECORD je Strecke wird
043100*       uebernommen (TT-STATS-GELESEN), weitere Saetze zur
043200*       selben Strecke werden stillschweigend ignoriert
043300     IF  (C5-GEFUNDEN-IX > ZERO)
043400         AND NOT TT-STATS-GELESEN (C5-GEFUNDEN-IX)
043500         MOVE ST-DISTANCE-M   TO TT-DISTANCE-M (C5-GEFUNDEN-IX)
043600         MOVE ST-DURATION-S   TO TT-DURATION-S (C5-GEFUNDEN-IX)
043700         MOVE ST-DURATION-TOTAL-S
043800             TO TT-DURATION-TOT (C5-GEFUNDEN-IX)
043900         MOVE ST-MAX-SPEED    TO TT-MAX-SPEED (C5-GEFUNDEN-IX)
044000         MOVE ST-AVG-SPEED    TO TT-AVG-SPEED (C5-GEFUNDEN-IX)
044100         MOVE ST-ELEV-UP-M    TO TT-ELEV-UP-M (C5-GEFUNDEN-IX)
044200         MOVE ST-ELEV-DOWN-M  TO TT-ELEV-DOWN-M (C5-GEFUNDEN-IX)
044300         SET TT-STATS-GELESEN (C5-GEFUNDEN-IX) TO TRUE
044400     END-IF
044500     .
044600 B041-99.
044700     EXIT.
044800
044900 B042-TRACK-SUCHEN SECTION.
045000 B042-00.
045100     MOVE ZERO            TO C5-GEFUNDEN-IX
045200     MOVE 1               TO C5-I3
045300     PERFORM B043-EIN-VERGLEICH
045400         UNTIL (C5-I3 > C5-TRACK-COUNT) OR (C5-GEFUNDEN-IX > ZERO)
045500     .
045600 B042-99.
045700     EXIT.
045800
045900 B043-EIN-VERGLEICH SECTION.
046000 B043-00.
046100     IF  TT-ID (C5-I3) = ST-TRACK-ID
046200         MOVE C5-I3           TO C5-GEFUNDEN-IX
046300     ELSE
046400         ADD 1                TO C5-I3
046500     END-IF
046600     .
046700 B043-99.
046800     EXIT.
046900
047000******************************************************************
047100* Ende
047200******************************************************************
047300 B090-ENDE SECTION.
047400 B090-00.
047500     IF  PRG-ABBRUCH
047600         DISPLAY ">>> ABBRUCH RPTDRV0O <<<"
047700     ELSE
047800         MOVE C5-KEPT-COUNT   TO D-NUM5
047900         DISPLAY "RPTDRV0O - BERICHT ERSTELLT, STRECKEN: " D-NUM5
048000         CLOSE TRACKS-DATEI
048100         CLOSE TAGS-DATEI
048200         CLOSE STATISTICS-DATEI
048300         CLOSE SELECTION-DATEI
048400         CLOSE REPORT-DATEI
048500     END-IF
048600     .
048700 B090-99.
048800     EXIT.
048900
049000******************************************************************
049100* Verarbeitung: Selektion (R15), aktuelle Strecke (R16),
049200* Gesamtsumme (R14) und die drei Berichtsabschnitte
049300******************************************************************
049400 B100-VERARBEITUNG SECTION.
049500 B100-00.
049600     PERFORM B110-MATCH-TAGS
049700     PERFORM B120-AKTUELLE-BESTIMMEN
049800     PERFORM B130-OVL-AUFRUF
049900     PERFORM B140-PRINT-TRACKS
050000     PERFORM B150-PRINT-CURRENT
050100     PERFORM B160-PRINT-TOTALS
050200     .
050300 B100-99.
050400     EXIT.
050500
050600******************************************************************
050700* R15: eine Strecke gehoert zur Ergebnismenge, wenn jedes
050800* selektierte Schlagwort unter ihren eigenen Schlagworten
050900* vorkommt (Mengeneinschluss). Leere Selektion => alle Strecken.
051000******************************************************************
051100 B110-MATCH-TAGS SECTION.
051200 B110-00.
051300     MOVE ZERO           TO C5-KEPT-COUNT
051400     PERFORM B111-EIN-TRACK-PRUEFEN
051500         VARYING C5-I1 FROM 1 BY 1 UNTIL C5-I1 > C5-TRACK-COUNT
051600     .
051700 B110-99.
051800     EXIT.
051900
052000 B111-EIN-TRACK-PRUEFEN SECTION.
052100 B111-00.
052200     SET W-IST-KOMPLETT TO TRUE
052300
052400     IF  C5-SEL-COUNT > ZERO
052500         PERFORM B112-ALLE-TAGS-PRUEFEN
052600     END-IF
052700
052800     IF  W-IST-KOMPLETT
052900         ADD 1                TO C5-KEPT-COUNT
053000         MOVE C5-I1           TO KT-EINTRAG (C5-KEPT-COUNT)
053100     END-IF
053200     .
053300 B111-99.
053400     EXIT.
053500
053600 B112-ALLE-TAGS-PRUEFEN SECTION.
053700 B112-00.
053800     PERFORM B113-EIN-SEL-TAG
053900         VARYING C5-I2 FROM 1 BY 1
054000         UNTIL (C5-I2 > C5-SEL-COUNT) OR (NOT W-IST-KOMPLETT)
054100     .
054200 B112-99.
054300     EXIT.
054400
054500 B113-EIN-SEL-TAG SECTION.
054600 B113-00.
054700     PERFORM B114-TAG-SUCHEN
054800     IF  NOT W-IST-GEFUNDEN
054900         MOVE "N"             TO W-KOMPLETT-KZ
055000     END-IF
055100     .
055200 B113-99.
055300     EXIT.
055400
055500 B114-TAG-SUCHEN SECTION.
055600 B114-00.
055700     MOVE "N"             TO W-GEFUNDEN-KZ
055800     MOVE 1               TO C5-I3
055900     PERFORM B115-EIN-TAG-VERGLEICH
056000         UNTIL (C5-I3 > C5-TAG-COUNT) OR W-IST-GEFUNDEN
056100     .
056200 B114-99.
056300     EXIT.
056400
056500 B115-EIN-TAG-VERGLEICH SECTION.
056600 B115-00.
056700     IF  (TG-TRACK-ID (C5-I3) = TT-ID (C5-I1))
056800         AND (TG-VALUE (C5-I3) = SL-WERT (C5-I2))
056900         SET W-IST-GEFUNDEN TO TRUE
057000     ELSE
057100         ADD 1                TO C5-I3
057200     END-IF
057300     .
057400 B115-99.
057500     EXIT.
057600
057700******************************************************************
057800* R16: aktuelle Strecke = per SEL-TYPE "I" vorgegebener Index in
057900* der Ergebnismenge, sonst die letzte (juengste); leere
058000* Ergebnismenge => keine aktuelle Strecke
058100******************************************************************
058200 B120-AKTUELLE-BESTIMMEN SECTION.
058300 B120-00.
058400     IF  C5-KEPT-COUNT = ZERO
058500         MOVE ZERO            TO C5-AKTUELL-IX
058600     ELSE
058700         IF  W-EXPL-VORHANDEN
058800             AND C5-EXPL-INDEX > ZERO
058900             AND C5-EXPL-INDEX <= C5-KEPT-COUNT
059000             MOVE C5-EXPL-INDEX   TO C5-AKTUELL-IX
059100         ELSE
059200             MOVE C5-KEPT-COUNT   TO C5-AKTUELL-IX
059300         END-IF
059400     END-IF
059500     .
059600 B120-99.
059700     EXIT.
059800
059900******************************************************************
060000* R14: Statistiksaetze der Ergebnismenge an GTFOVL0M uebergeben
060100******************************************************************
060200 B130-OVL-AUFRUF SECTION.
060300 B130-00.
060400     MOVE C5-KEPT-COUNT   TO LINK-OVL-COUNT
060500     PERFORM B131-EIN-OVL-EINTRAG
060600         VARYING C5-I1 FROM 1 BY 1 UNTIL C5-I1 > C5-KEPT-COUNT
060700     CALL "GTFOVL0M"      USING LINK-OVL-REC
060800     .
060900 B130-99.
061000     EXIT.
061100
061200 B131-EIN-OVL-EINTRAG SECTION.
061300 B131-00.
061400     MOVE KT-EINTRAG (C5-I1)  TO C5-STRECKE
061500     MOVE TT-DISTANCE-M (C5-STRECKE)
061600         TO LINK-OVL-IN-DISTANCE-M (C5-I1)
061700     MOVE TT-DURATION-S (C5-STRECKE)
061800         TO LINK-OVL-IN-DURATION-S (C5-I1)
061900     MOVE TT-DURATION-TOT (C5-STRECKE)
062000         TO LINK-OVL-IN-DURATION-TOT (C5-I1)
062100     MOVE TT-MAX-SPEED (C5-STRECKE)
062200         TO LINK-OVL-IN-MAX-SPEED (C5-I1)
062300     MOVE TT-AVG-SPEED (C5-STRECKE)
062400         TO LINK-OVL-IN-AVG-SPEED (C5-I1)
062500     MOVE TT-ELEV-UP-M (C5-STRECKE)
062600         TO LINK-OVL-IN-ELEV-UP-M (C5-I1)
062700     MOVE TT-ELEV-DOWN-M (C5-STRECKE)
062800         TO LINK-OVL-IN-ELEV-DOWN-M (C5-I1)
062900     .
063000 B131-99.
063100     EXIT.
063200
063300******************************************************************
063400* Berichtsabschnitt 1: Streckenliste
063500******************************************************************
063600 B140-PRINT-TRACKS SECTION.
063700 B140-00.
063800     MOVE SPACES          TO RZ-ALLGEMEIN
063900     MOVE "STRECKENLISTE" TO RZ-AL-TEXT
064000     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
064100     MOVE SPACES          TO RZ-ALLGEMEIN
064200     STRING "ID     DATUM      NAME"       DELIMITED BY SIZE
064300         "                        DISTANZ" DELIMITED BY SIZE
064400         "          DAUER               "  DELIMITED BY SIZE
064500         "    AVG    MAX"                  DELIMITED BY SIZE
064600         INTO RZ-AL-TEXT
064700     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
064800
064900     PERFORM B142-EIN-TRACK-DRUCKEN
065000         VARYING C5-I2 FROM 1 BY 1 UNTIL C5-I2 > C5-KEPT-COUNT
065100     .
065200 B140-99.
065300     EXIT.
065400
065500 B142-EIN-TRACK-DRUCKEN SECTION.
065600 B142-00.
065700     MOVE KT-EINTRAG (C5-I2)  TO C5-STRECKE
065800
065900     SET  LINK-FMT-MTR-ZU-DIST TO TRUE
066000     MOVE TT-DISTANCE-M (C5-STRECKE)  TO LINK-FMT-METERS
066100     CALL "GTFFMT0M"      USING LINK-FMT-REC
066200     MOVE LINK-FMT-RESULT TO RZ-TL-DISTANZ
066300
066400     SET  LINK-FMT-SEK-ZU-DATUM TO TRUE
066500     MOVE TT-DURATION-S (C5-STRECKE)  TO LINK-FMT-SECONDS
066600     CALL "GTFFMT0M"      USING LINK-FMT-REC
066700     MOVE LINK-FMT-RESULT TO RZ-TL-DAUER
066800
066900     MOVE TT-ID (C5-STRECKE)     TO RZ-TL-ID
067000     MOVE TT-DATE (C5-STRECKE)   TO RZ-TL-DATE
067100     MOVE TT-NAME (C5-STRECKE)   TO RZ-TL-NAME
067200     MOVE TT-AVG-SPEED (C5-STRECKE) TO RZ-TL-AVG
067300     MOVE TT-MAX-SPEED (C5-STRECKE) TO RZ-TL-MAX
067400     WRITE DRUCK-SATZ FROM RZ-TRACKLISTE
067500     .
067600 B142-99.
067700     EXIT.
067800
067900******************************************************************
068000* Berichtsabschnitt 2: aktuelle Strecke mit Schlagwortliste
068100******************************************************************
068200 B150-PRINT-CURRENT SECTION.
068300 B150-00.
068400     MOVE SPACES          TO RZ-ALLGEMEIN
068500     MOVE "AKTUELLE STRECKE" TO RZ-AL-TEXT
068600     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
068700
068800     IF  C5-AKTUELL-IX = ZERO
068900         MOVE SPACES          TO RZ-ALLGEMEIN
069000         MOVE "  KEINE STRECKE SELEKTIERT" TO RZ-AL-TEXT
069100         WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
069200     ELSE
069300         MOVE KT-EINTRAG (C5-AKTUELL-IX)  TO C5-STRECKE
069400         MOVE SPACES          TO RZ-ALLGEMEIN
069500         STRING "  " TT-ID (C5-STRECKE) " " TT-DATE (C5-STRECKE)
069600                 " " TT-NAME (C5-STRECKE) DELIMITED BY SIZE
069700                 INTO RZ-AL-TEXT
069800         WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
069900         MOVE SPACES          TO RZ-ALLGEMEIN
070000         MOVE "  SCHLAGWORTE:" TO RZ-AL-TEXT
070100         WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
070200         PERFORM B151-EIN-TAG-DRUCKEN
070300             VARYING C5-I3 FROM 1 BY 1 UNTIL C5-I3 > C5-TAG-COUNT
070400     END-IF
070500     .
070600 B150-99.
070700     EXIT.
070800
070900 B151-EIN-TAG-DRUCKEN SECTION.
071000 B151-00.
071100     IF  TG-TRACK-ID (C5-I3) = TT-ID (C5-STRECKE)
071200         MOVE SPACES          TO RZ-ALLGEMEIN
071300         STRING "    - " TG-VALUE (C5-I3) DELIMITED BY SIZE
071400         INTO RZ-AL-TEXT
071500         WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
071600     END-IF
071700     .
071800 B151-99.
071900     EXIT.
072000
072100******************************************************************
072200* Berichtsabschnitt 3: Gesamtsumme (R14)
072300******************************************************************
072400 B160-PRINT-TOTALS SECTION.
072500 B160-00.
072600     MOVE SPACES          TO RZ-ALLGEMEIN
072700     MOVE "GESAMTSUMME"   TO RZ-AL-TEXT
072800     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
072900
073000     SET  LINK-FMT-MTR-ZU-DIST TO TRUE
073100     MOVE LINK-OVL-OUT-DISTANCE-M TO LINK-FMT-METERS
073200     CALL "GTFFMT0M"      USING LINK-FMT-REC
073300     MOVE SPACES          TO RZ-ALLGEMEIN
073400     STRING "  DISTANZ GESAMT      : " LINK-FMT-RESULT
073500         DELIMITED BY SIZE INTO RZ-AL-TEXT
073600     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
073700
073800     SET  LINK-FMT-SEK-ZU-DATUM TO TRUE
073900     MOVE LINK-OVL-OUT-DURATION-S TO LINK-FMT-SECONDS
074000     CALL "GTFFMT0M"      USING LINK-FMT-REC
074100     MOVE SPACES          TO RZ-ALLGEMEIN
074200     STRING "  BEWEGUNGSDAUER GES. : " LINK-FMT-RESULT
074300         DELIMITED BY SIZE INTO RZ-AL-TEXT
074400     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
074500
074600     MOVE SPACES          TO RZ-ALLGEMEIN
074700     STRING "  MAX. GESCHWINDIGKEIT : " LINK-OVL-OUT-MAX-SPEED
074800         " KM/H" DELIMITED BY SIZE INTO RZ-AL-TEXT
074900     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
075000
075100     MOVE SPACES          TO RZ-ALLGEMEIN
075200     STRING "  MITTLERE GESCHW.     : " LINK-OVL-OUT-AVG-SPEED
075300         " KM/H" DELIMITED BY SIZE INTO RZ-AL-TEXT
075400     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
075500
075600     MOVE SPACES          TO RZ-ALLGEMEIN
075700     STRING "  ANSTIEG GESAMT       : " LINK-OVL-OUT-ELEV-UP-M
075800         " M" DELIMITED BY SIZE INTO RZ-AL-TEXT
075900     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
076000
076100     MOVE SPACES          TO RZ-ALLGEMEIN
076200     STRING "  GEFAELLE GESAMT      : " LINK-OVL-OUT-ELEV-DOWN-M
076300         " M" DELIMITED BY SIZE INTO RZ-AL-TEXT
076400     WRITE DRUCK-SATZ FROM RZ-ALLGEMEIN
076500     .
076600 B160-99.
076700     EXIT.
076800
076900******************************************************************
077000* Initialisierung
077100******************************************************************
077200 C000-INIT SECTION.
077300 C000-00.
077400     MOVE ZERO            TO C5-I1
077500     MOVE ZERO            TO C5-I2
077600     MOVE ZERO            TO C5-I3
077700     MOVE ZERO            TO C5-TRACK-COUNT
077800     MOVE ZERO            TO C5-TAG-COUNT
077900     MOVE ZERO            TO C5-SEL-COUNT
078000     MOVE ZERO            TO C5-KEPT-COUNT
078100     MOVE ZERO            TO C5-AKTUELL-IX
078200     MOVE ZERO            TO C5-EXPL-INDEX
078300     MOVE ZERO            TO C5-GEFUNDEN-IX
078400     MOVE ZERO            TO C5-STRECKE
078500     MOVE "N"             TO W-EXPL-KZ
078600     MOVE ZERO            TO LINK-OVL-OUT-DISTANCE-M
078700     MOVE ZERO            TO LINK-OVL-OUT-DURATION-S
078800     MOVE ZERO            TO LINK-OVL-OUT-MAX-SPEED
078900     MOVE ZERO            TO LINK-OVL-OUT-AVG-SPEED
079000     MOVE ZERO            TO LINK-OVL-OUT-ELEV-UP-M
079100     MOVE ZERO            TO LINK-OVL-OUT-ELEV-DOWN-M
079200     .
079300 C000-99.
079400     EXIT.
