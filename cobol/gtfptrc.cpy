000100******************************************************************
000200*                                                                *
000300*    GTFPTRC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1998-11-04
000700* Letzte Version   :: C.02.00
000800* Kurzbeschreibung  :: Satzbild GPS-Streckenpunkt (Eingabe U1)
000900* Auftrag           :: GTFNEW-1
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer STADRV0/       *
001400*         |            |     | GTFSTA0                           *
001500*  A.01.00| 1985-02-27 | rh  | TP-ELE-STATUS ergaenzt (fehlende  *
001600*         |            |     | Hoehenwerte werden uebersprungen) *
001700*  B.00.00| 1991-09-10 | ts  | REDEFINES der ISO-Zeitmarke auf   *
001800*         |            |     | Einzelfelder fuer Tagesdatum-     *
001900*         |            |     | Logik                             *
002000*  C.00.00| 1998-08-19 | ub  | Jahr-2000: Jahresfeld auf X(4)    *
002100*         |            |     | umgestellt (war X(2))             *
002200*  C.01.00| 1998-11-04 | ub  | Y2K-Abnahme GTFNEW-QS: keine      *
002300*         |            |     | Aenderung noetig, Test bestanden  *
002400*  C.02.00| 2007-05-14 | mg  | FILLER auf Satzlaenge 80 justiert *
002500*----------------------------------------------------------------*
002600*                                                                *
002700*  Programmbeschreibung                                          *
002800*  --------------------                                          *
002900*  Ein Streckenpunkt einer GPS-Aufzeichnung. Die Punkte werden   *
003000*  sortiert nach Streckennummer (TP-TRACK-ID) und Zeitstempel    *
003100*  (TP-TIMESTAMP) angeliefert. Fehlt der Hoehenwert (kein GPS-   *
003200*  Fix), wird TP-ELE-STATUS auf "N" gesetzt; GTFSTA0M ignoriert  *
003300*  solche Punkte vollstaendig (siehe R1 im Fachkonzept).         *
003400*                                                                *
003500******************************************************************
003600 01  TRACKPUNKT-SATZ.
003700     05  TP-TRACK-ID             PIC 9(05).
003800     05  TP-TIMESTAMP            PIC 9(10).
003900*        Absolute Sekunden seit Epoche (UTC)
004000     05  TP-DATE                 PIC X(20).
004100*        ISO-Zeitmarke JJJJ-MM-TTTHH:MI:SSZ des Punktes; beim
004200*        ersten Punkt einer Strecke wird hieraus TRK-DATE und
004300*        das implizite Jahres-Tag abgeleitet (siehe GTFREG0M).
004400     05  TP-DATE-TEILE REDEFINES TP-DATE.
004500         10  TP-DATE-JAHR        PIC X(04).
004600         10  FILLER              PIC X(01).
004700         10  TP-DATE-MONAT       PIC X(02).
004800         10  FILLER              PIC X(01).
004900         10  TP-DATE-TAG         PIC X(02).
005000         10  FILLER              PIC X(01).
005100         10  TP-DATE-STD         PIC X(02).
005200         10  FILLER              PIC X(01).
005300         10  TP-DATE-MIN         PIC X(02).
005400         10  FILLER              PIC X(01).
005500         10  TP-DATE-SEK         PIC X(02).
005600         10  FILLER              PIC X(01).
005700     05  TP-LAT                  PIC S9(03)V9(07).
005800*        Geografische Breite in Grad, signiert
005900     05  TP-LON                  PIC S9(03)V9(07).
006000*        Geografische Laenge in Grad, signiert
006100     05  TP-ELE                  PIC S9(05)V9(02).
006200*        Hoehe ueber NN in Metern, signiert
006300     05  TP-ELE-STATUS           PIC X(01).
006400         88  TP-ELE-VORHANDEN            VALUE "J".
006500         88  TP-ELE-FEHLT                VALUE "N".
006600     05  FILLER                  PIC X(17).
