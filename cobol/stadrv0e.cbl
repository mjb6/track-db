?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFNEW1

* Testdriver fuer GTFSTA0M
?SEARCH  =GTFSTA0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. STADRV0O.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    STADRV0O                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 2013-10-02
001600* Letzte Version   :: D.01.00
001700* Kurzbeschreibung  :: Batchtreiber U1 - liest TRACKPOINTS je
001800*                      Strecke sortiert an, ruft GTFSTA0M je
001900*                      Streckenwechsel und schreibt STATISTICS
002000* Auftrag           :: GTFNEW-1 GTFNEW-4
002100*----------------------------------------------------------------*
002200*  Vers.  | Datum      | von | Kommentar                         *
002300*----------------------------------------------------------------*
002400*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002500*  A.01.00| 1984-09-03 | rh  | Aufruf GTFSTA0M nach              *
002600*         |            |     | Aktivitaetserkennung ergaenzt     *
002700*         |            |     | (Ruecksprache mit rh)             *
002800*  B.00.00| 1990-01-15 | ts  | LINK-STA-REC aus GTFSTLK anstatt  *
002900*         |            |     | Inline-Definition (mehrfach benutz*
003000*         |            |     | von REGDRV0O)                     *
003100*  C.00.00| 1998-09-14 | ub  | Jahr-2000: TP-DATE-JAHR ist bereit*
003200*         |            |     | vierstellig, keine Aenderung an de*
003300*         |            |     | Steuerung noetig                  *
003400*  C.01.00| 1998-11-09 | ub  | Y2K-Abnahme GTFNEW-QS bestanden   *
003500*  D.00.00| 2005-03-30 | mg  | LINK-STA-PUNKTE-Tabelle auf 20000 *
003600*         |            |     | Eintraege erweitert, ueberlaufende*
003700*         |            |     | Strecken werden abgewiesen        *
003800*         |            |     | (D-UEBERLAUF)                     *
003900*  D.01.00| 2013-10-02 | fw  | Punkte mit TP-ELE-FEHLT werden vor*
004000*         |            |     | Aufbau der Tabelle uebersprungen  *
004100*         |            |     | (GTFNEW-11), vorher wurden sie    *
004200*         |            |     | mitgezaehlt                       *
004300*----------------------------------------------------------------*
004400*                                                                *
004500*  Programmbeschreibung                                          *
004600*  --------------------                                          *
004700*  Liest die Datei TRACKPOINTS sequentiell; die Saetze sind vom  *
004800*  Zulieferer nach TP-TRACK-ID/TP-TIMESTAMP aufsteigend sortiert.*
004900*  Bei jedem Wechsel von TP-TRACK-ID (Steuerbruch) wird die bis  *
005000*  dahin aufgebaute Punktetabelle LINK-STA-PUNKTE an GTFSTA0M    *
005100*  uebergeben (U1, R1-R11). Liefert GTFSTA0M einen Rueckgabecode *
005200*  ungleich Null (Bewegungsdauer = 0 oder keine Punkte), wird fue*
005300*  diese Strecke KEIN STATISTIC-RECORD geschrieben (R9).         *
005400*  Punkte mit fehlendem Hoehenwert (TP-ELE-FEHLT) werden schon   *
005500*  beim Einlesen verworfen und gehen in keine Berechnung ein.    *
005600*                                                                *
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRACKPOINTS-DATEI  ASSIGN TO "TRACKPTS"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS FILE-STATUS.
007000     SELECT STATISTICS-DATEI   ASSIGN TO "STATISTC"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS FILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  TRACKPOINTS-DATEI
007700     LABEL RECORDS ARE STANDARD.
007800     COPY    GTFPTRC.
007900
008000 FD  STATISTICS-DATEI
008100     LABEL RECORDS ARE STANDARD.
008200     COPY    GTFSTAC.
008300
008400 WORKING-STORAGE SECTION.
008500*-----------------------------------------------------------------
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008700*-----------------------------------------------------------------
008800 01          COMP-FELDER.
008900     05      C5-I1               PIC S9(05) COMP.
009000*                Laufindex ueber LINK-STA-PUNKTE beim Aufbau
009100     05      C5-VORIG-TRACK      PIC S9(05) COMP.
009200*                TP-TRACK-ID des zuletzt gelesenen Punktes
009300     05      C5-SATZLEN          PIC S9(05) COMP VALUE ZERO.
009400     05      C9-STRECKEN         PIC S9(09) COMP VALUE ZERO.
009500*                Anzahl verarbeiteter Strecken (Statistik B090)
009600     05      C9-VERWORFEN        PIC S9(09) COMP VALUE ZERO.
009700*                Anzahl abgewiesener Strecken (LINK-STA-RC <> 0)
009800     05      C5-X.
009900         10                        PIC X VALUE LOW-VALUE.
010000         10  C5-X2                 PIC X.
010100     05      C5-NUM REDEFINES C5-X
010200                                   PIC S9(04) COMP.
010300*                Fuer Hex-Dump bei DISPLAY im Fehlerfall
010400     05      FILLER              PIC X(04).
010500
010600*-----------------------------------------------------------------
010700* Display-Felder: Praefix D
010800*-----------------------------------------------------------------
010900 01          DISPLAY-FELDER.
011000     05      D-NUM5              PIC ZZZZ9.
011100     05      D-UEBERLAUF         PIC X(01)   VALUE "N".
011200         88  D-TAB-VOLL                 VALUE "J".
011300     05      FILLER              PIC X(04).
011400
011500*-----------------------------------------------------------------
011600* Felder mit konstantem Inhalt: Praefix K
011700*-----------------------------------------------------------------
011800 01          KONSTANTE-FELDER.
011900     05      K-MODUL             PIC X(08)   VALUE "STADRV0O".
012000     05      K-MAX-PUNKTE        PIC S9(05) COMP VALUE 20000.
012100     05      FILLER              PIC X(04).
012200
012300*-----------------------------------------------------------------
012400* Conditional-Felder
012500*-----------------------------------------------------------------
012600 01          SCHALTER.
012700     05      FILE-STATUS         PIC X(02).
012800       88 FILE-OK                         VALUE "00".
012900       88 FILE-NOK                        VALUE "01" THRU "99".
013000     05      REC-STAT REDEFINES  FILE-STATUS.
013100        10   FILE-STATUS1        PIC X.
013200       88 FILE-EOF                        VALUE "1".
013300       88 FILE-INVALID                    VALUE "2".
013400        10                       PIC X.
013500     05      MSG-STATUS          PIC 9       VALUE ZERO.
013600       88 MSG-EOF                         VALUE 1.
013700     05      PRG-STATUS          PIC 9       VALUE ZERO.
013800       88 PRG-OK                          VALUE ZERO.
013900       88 PRG-ABBRUCH                     VALUE 1.
014000     05      FILLER              PIC X(04).
014100
014200*-----------------------------------------------------------------
014300* weitere Arbeitsfelder
014400*-----------------------------------------------------------------
014500 01          WORK-FELDER.
014600     05      W-ERSTER-SATZ       PIC X(01)   VALUE "J".
014700         88  W-IST-ERSTER-SATZ           VALUE "J".
014800     05      W-ERSTE-TP-DATE     PIC X(20).
014900*                ISO-Zeitmarke des ersten (rohen) Punktes der
015000*                laufenden Strecke, fuer LINK-STA-DATE-IN
015100     05      W-ERSTE-TP-DATE-TEILE REDEFINES W-ERSTE-TP-DATE.
015200         10  W-ERSTE-JAHR             PIC X(04).
015300         10  FILLER                   PIC X(16).
015400     05      FILLER              PIC X(04).
015500
015600*-----------------------------------------------------------------
015700* Parameter fuer Untermodulaufrufe: Praefix LINK- (aus GTFSTLK)
015800*-----------------------------------------------------------------
015900 COPY    GTFSTLK.
016000
016100 PROCEDURE DIVISION.
016200
016300******************************************************************
016400* Steuerungs-Section
016500******************************************************************
016600 A100-STEUERUNG SECTION.
016700 A100-00.
016800     IF  SHOW-VERSION
016900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017000         STOP RUN
017100     END-IF
017200
017300     PERFORM B000-VORLAUF
017400
017500     IF  PRG-ABBRUCH
017600         CONTINUE
017700     ELSE
017800         PERFORM B100-VERARBEITUNG
017900     END-IF
018000
018100     PERFORM B090-ENDE
018200     STOP RUN
018300     .
018400 A100-99.
018500     EXIT.
018600
018700******************************************************************
018800* Vorlauf
018900******************************************************************
019000 B000-VORLAUF SECTION.
019100 B000-00.
019200     PERFORM C000-INIT
019300     OPEN INPUT  TRACKPOINTS-DATEI
019400     IF  FILE-NOK
019500         DISPLAY "STADRV0O - OPEN TRACKPOINTS FEHLER " FILE-STATUS
019600         SET PRG-ABBRUCH TO TRUE
019700         EXIT SECTION
019800     END-IF
019900     OPEN OUTPUT STATISTICS-DATEI
020000     IF  FILE-NOK
020100         DISPLAY "STADRV0O - OPEN STATISTICS FEHLER " FILE-STATUS
020200         SET PRG-ABBRUCH TO TRUE
020300         EXIT SECTION
020400     END-IF
020500     PERFORM B010-LESEN
020600     .
020700 B000-99.
020800     EXIT.
020900
021000******************************************************************
021100* Ende
021200******************************************************************
021300 B090-ENDE SECTION.
021400 B090-00.
021500     IF  PRG-ABBRUCH
021600         DISPLAY ">>> ABBRUCH STADRV0O <<<"
021700     ELSE
021800         MOVE C9-STRECKEN     TO D-NUM5
021900         DISPLAY "STADRV0O - VERARBEITETE STRECKEN: " D-NUM5
022000         MOVE C9-VERWORFEN    TO D-NUM5
022100         DISPLAY "STADRV0O - ABGEWIESENE STRECKEN : " D-NUM5
022200         CLOSE TRACKPOINTS-DATEI
022300         CLOSE STATISTICS-DATEI
022400     END-IF
022500     .
022600 B090-99.
022700     EXIT.
022800
022900******************************************************************
023000* Verarbeitung - Steuerbruch auf TP-TRACK-ID
023100******************************************************************
023200 B100-VERARBEITUNG SECTION.
023300 B100-00.
023400     PERFORM B105-EIN-SATZ UNTIL MSG-EOF
023500
023600     IF  NOT W-IST-ERSTER-SATZ
023700         PERFORM B120-STRECKE-ABSCHLIESSEN
023800     END-IF
023900     .
024000 B100-99.
024100     EXIT.
024200
024300******************************************************************
024400* Ein Trackpoint-Satz der Schleife B100 (kein inline PERFORM,
024500* Hausstil verlangt eigenen Absatz je Schleifenkoerper)
024600******************************************************************
024700 B105-EIN-SATZ SECTION.
024800 B105-00.
024900     IF  TP-TRACK-ID NOT = C5-VORIG-TRACK
025000     AND NOT W-IST-ERSTER-SATZ
025100         PERFORM B120-STRECKE-ABSCHLIESSEN
025200     END-IF
025300     IF  TP-TRACK-ID NOT = C5-VORIG-TRACK
025400     OR  W-IST-ERSTER-SATZ
025500         MOVE TP-DATE         TO W-ERSTE-TP-DATE
025600     END-IF
025700     PERFORM B110-PUNKT-UEBERNEHMEN
025800     MOVE TP-TRACK-ID     TO C5-VORIG-TRACK
025900     MOVE "N"             TO W-ERSTER-SATZ
026000     PERFORM B010-LESEN
026100     .
026200 B105-99.
026300     EXIT.
026400
026500******************************************************************
026600* Naechsten Streckenpunkt lesen (LINE SEQUENTIAL, sortiert
026700* angeliefert nach TP-TRACK-ID/TP-TIMESTAMP)
026800******************************************************************
026900 B010-LESEN SECTION.
027000 B010-00.
027100     READ TRACKPOINTS-DATEI
027200         AT END
027300             SET MSG-EOF TO TRUE
027400     END-READ
027500     .
027600 B010-99.
027700     EXIT.
027800
027900******************************************************************
028000* Punkt in LINK-STA-PUNKTE uebernehmen (TP-ELE-FEHLT wird
028100* verworfen, siehe Satzbild GTFPTRC/R1)
028200******************************************************************
028300 B110-PUNKT-UEBERNEHMEN SECTION.
028400 B110-00.
028500     IF  TP-ELE-FEHLT
028600         EXIT SECTION
028700     END-IF
028800     IF  C5-I1 >= K-MAX-PUNKTE
028900         SET D-TAB-VOLL TO TRUE
029000         EXIT SECTION
029100     END-IF
029200     ADD 1                TO C5-I1
029300     MOVE TP-TIMESTAMP    TO LINK-PT-TS (C5-I1)
029400     MOVE TP-LAT          TO LINK-PT-LAT (C5-I1)
029500     MOVE TP-LON          TO LINK-PT-LON (C5-I1)
029600     MOVE TP-ELE          TO LINK-PT-ELE (C5-I1)
029700     .
029800 B110-99.
029900     EXIT.
030000
030100******************************************************************
030200* Strecke abschliessen: GTFSTA0M aufrufen, STATISTIC-RECORD
030300* schreiben, Tabelle fuer die naechste Strecke zuruecksetzen
030400******************************************************************
030500 B120-STRECKE-ABSCHLIESSEN SECTION.
030600 B120-00.
030700     MOVE C5-VORIG-TRACK  TO LINK-STA-TRACK-ID
030800     MOVE C5-I1           TO LINK-STA-PT-COUNT
030900     MOVE W-ERSTE-TP-DATE TO LINK-STA-DATE-IN
031000
031100     CALL "GTFSTA0M"      USING LINK-STA-REC
031200
031300     ADD 1                TO C9-STRECKEN
031400     IF  LINK-STA-RC = ZERO
031500         MOVE LINK-STA-TRACK-ID     TO ST-TRACK-ID
031600         MOVE LINK-STA-DISTANCE-M   TO ST-DISTANCE-M
031700         MOVE LINK-STA-DURATION-S   TO ST-DURATION-S
031800         MOVE LINK-STA-DURATION-TOT TO ST-DURATION-TOTAL-S
031900         MOVE LINK-STA-MAX-SPEED    TO ST-MAX-SPEED
032000         MOVE LINK-STA-AVG-SPEED    TO ST-AVG-SPEED
032100         MOVE LINK-STA-ELEV-UP-M    TO ST-ELEV-UP-M
032200         MOVE LINK-STA-ELEV-DOWN-M  TO ST-ELEV-DOWN-M
032300         WRITE STATISTIK-SATZ
032400     ELSE
032500         ADD 1                TO C9-VERWORFEN
032600         MOVE C5-VORIG-TRACK  TO D-NUM5
032700         DISPLAY "STADRV0O - STRECKE " D-NUM5 " VERWORFEN, RC="
032800                  LINK-STA-RC
032900     END-IF
033000
033100     MOVE ZERO            TO C5-I1
033200     MOVE SPACES          TO D-UEBERLAUF
033300     .
033400 B120-99.
033500     EXIT.
033600
033700******************************************************************
033800* Initialisierung
033900******************************************************************
034000 C000-INIT SECTION.
034100 C000-00.
034200     MOVE ZERO            TO C5-I1
034300     MOVE ZERO            TO C5-VORIG-TRACK
034400     MOVE ZERO            TO C9-STRECKEN
034500     MOVE ZERO            TO C9-VERWORFEN
034600     MOVE "J"             TO W-ERSTER-SATZ
034700     MOVE SPACES          TO D-UEBERLAUF
034800     .
034900 C000-99.
035000     EXIT.
