000100******************************************************************
000200*                                                                *
000300*    GTFCATC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 2001-02-08
000700* Letzte Version   :: B.01.00
000800* Kurzbeschreibung  :: Satzbild Streckenkatalog (TRACK-RECORD)
000900* Auftrag           :: GTFNEW-1
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer REGDRV0/RPTDRV0*
001400*  A.01.00| 1990-04-02 | ts  | TRK-STATUS ergaenzt (Standardwert *
001500*         |            |     | "A", Loeschen ist nicht Bestand-  *
001600*         |            |     | teil dieses Fachkonzepts)         *
001700*  B.00.00| 1998-09-01 | ub  | Jahr-2000: TRK-DATE-JJ auf X(4)   *
001800*         |            |     | umgestellt (war X(2))             *
001900*  B.01.00| 2001-02-08 | mg  | FILLER auf Satzlaenge 120 justiert*
002000*----------------------------------------------------------------*
002100*                                                                *
002200*  Programmbeschreibung                                          *
002300*  --------------------                                          *
002400*  Katalogsatz einer registrierten Strecke, absteigend/aufstei-  *
002500*  gend nach TRK-DATE gefuehrt. Wird von GTFREG0M (Registrierung,*
002600*  U5) geschrieben und von RPTDRV0O (Selektion/Bericht, U3)      *
002700*  gelesen.                                                      *
002800*                                                                *
002900******************************************************************
003000 01  STRECKEN-SATZ.
003100     05  TRK-ID                  PIC 9(05).
003200     05  TRK-NAME                PIC X(40).
003300     05  TRK-DATE                PIC X(10).
003400*        Datum der Aufzeichnung JJJJ-MM-TT (die ersten 10 Stellen
003500*        der ISO-Zeitmarke des ersten Streckenpunktes)
003600     05  TRK-DATE-TEILE REDEFINES TRK-DATE.
003700         10  TRK-DATE-JJ         PIC X(04).
003800         10  FILLER              PIC X(01).
003900         10  TRK-DATE-MM         PIC X(02).
004000         10  FILLER              PIC X(01).
004100         10  TRK-DATE-TT         PIC X(02).
004200     05  TRK-PATH                PIC X(60).
004300*        Undurchsichtiger Bezeichner der Ursprungsdatei
004400     05  TRK-STATUS              PIC X(01).
004500         88  TRK-AKTIV                   VALUE "A".
004600     05  FILLER                  PIC X(04).
