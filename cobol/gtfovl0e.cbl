?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFNEW1

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. GTFOVL0M.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    GTFOVL0M                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 2009-07-16
001600* Letzte Version   :: B.01.00
001700* Kurzbeschreibung  :: Modul U2 - verdichtet Statistiksaetze der
001800*                      selektierten Strecken zur Gesamtstatistik
001900* Auftrag           :: GTFNEW-1 GTFNEW-3
002000*----------------------------------------------------------------*
002100*  Vers.  | Datum      | von | Kommentar                         *
002200*----------------------------------------------------------------*
002300*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002400*  A.01.00| 1990-06-04 | ts  | Durchschnittsgeschwindigkeit wird *
002500*         |            |     | ueber die Anzahl der Strecken     *
002600*         |            |     | gemittelt, nicht ueber die        *
002700*         |            |     | Gesamtdauer (fachlich korrigiert, *
002800*         |            |     | siehe R14)                        *
002900*  A.02.00| 1997-02-11 | ub  | LINK-OVL-RC = 1 bei leerer        *
003000*         |            |     | Selektion statt Programmabbruch   *
003100*  A.03.00| 1998-09-21 | ub  | Jahr-2000: Pruefung durchgefuehrt,*
003200*         |            |     | keine Aenderung noetig (Modul     *
003300*         |            |     | rechnet nur mit Zahlenwerten, kein*
003400*         |            |     | Datumsjahre betroffen)            *
003500*  A.04.00| 1998-11-09 | ub  | Y2K-Abnahme GTFNEW-QS bestanden   *
003600*  B.00.00| 2005-04-12 | mg  | LINK-OVL-OUT-DISTANCE-M/-DURATION-*
003700*         |            |     | auf 9(09) erweitert (Auftrag      *
003800*         |            |     | GTFNEW-1 Nachtrag), Jahressummen  *
003900*         |            |     | ueber 99999999 m liefen sonst um  *
004000*  B.01.00| 2009-07-16 | fw  | LINK-OVL-EINGABE auf 2000 Eintraeg*
004100*         |            |     | erweitert (GTFNEW-11), Tabelle war*
004200*         |            |     | bei mehr als 999 selektierten     *
004300*         |            |     | Strecken zu klein                 *
004400*----------------------------------------------------------------*
004500*                                                                *
004600*  Programmbeschreibung                                          *
004700*  --------------------                                          *
004800*  Bildet aus den uebergebenen Statistiksaetzen einer Streckenaus*
004900*  wahl (R14):                                                   *
005000*    - Summe Distanz, Bewegungsdauer, Aufstieg, Abstieg          *
005100*    - laufendes Maximum der Maximalgeschwindigkeit              *
005200*    - arithmetisches Mittel der Durchschnittsgeschwindigkeiten  *
005300*      (je Strecke gleich gewichtet, nicht streckenlaengen-      *
005400*      gewichtet)                                                *
005500*  Ist die Selektion leer, liefert das Modul den gesamten        *
005600*  Ergebnisbereich mit Nullen und LINK-OVL-RC = 1 zurueck.       *
005700*                                                                *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*-----------------------------------------------------------------
006900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007000*-----------------------------------------------------------------
007100 01          COMP-FELDER.
007200     05      C5-I1               PIC S9(05) COMP.
007300*                Laufindex ueber LINK-OVL-EINGABE
007400     05      C5-ANZAHL           PIC S9(05) COMP.
007500     05      C5-X                PIC X(05)   VALUE ZERO.
007600     05      C5-NUM REDEFINES    C5-X        PIC 9(05).
007700*                Bytesicht auf C5-X (Testhilfe)
007800     05      FILLER              PIC X(04).
007900
008000*-----------------------------------------------------------------
008100* Felder mit konstantem Inhalt: Praefix K
008200*-----------------------------------------------------------------
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL             PIC X(08)   VALUE "GTFOVL0M".
008500     05      K-MODUL-X REDEFINES K-MODUL     PIC X(08).
008600*                Bytesicht auf K-MODUL (Testhilfe)
008700     05      FILLER              PIC X(04).
008800
008900*-----------------------------------------------------------------
009000* Conditional-Felder
009100*-----------------------------------------------------------------
009200 01          SCHALTER.
009300     05      PRG-STATUS          PIC 9       VALUE ZERO.
009400       88 PRG-OK                          VALUE ZERO.
009500       88 PRG-ABBRUCH                     VALUE 1.
009600     05      FILLER              PIC X(04).
009700
009800*-----------------------------------------------------------------
009900* weitere Arbeitsfelder
010000*-----------------------------------------------------------------
010100 01          WORK-FELDER.
010200     05      W-SUMME-AVG-SPEED   PIC 9(09)V9(4).
010300     05      W-SUMME-X REDEFINES W-SUMME-AVG-SPEED
010400         PIC X(13).
010500     05      FILLER              PIC X(04).
010600
010700*-----------------------------------------------------------------
010800* Parameter des Modulaufrufs: Praefix LINK- (aus GTFOVLLK)
010900*-----------------------------------------------------------------
011000 LINKAGE SECTION.
011100 COPY    GTFOVLLK.
011200
011300 PROCEDURE DIVISION USING LINK-OVL-REC.
011400
011500******************************************************************
011600* Steuerungs-Section
011700******************************************************************
011800 A100-STEUERUNG SECTION.
011900 A100-00.
012000     IF  SHOW-VERSION
012100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012200         EXIT PROGRAM
012300     END-IF
012400
012500     PERFORM B000-VORLAUF
012600
012700     IF  PRG-OK
012800         PERFORM B100-VERARBEITUNG
012900         PERFORM B150-DURCHSCHNITT
013000     END-IF
013100
013200     PERFORM B090-ENDE
013300     EXIT PROGRAM
013400     .
013500 A100-99.
013600     EXIT.
013700
013800******************************************************************
013900* Vorlauf: Selektion pruefen
014000******************************************************************
014100 B000-VORLAUF SECTION.
014200 B000-00.
014300     PERFORM C000-INIT
014400     MOVE LINK-OVL-COUNT  TO C5-ANZAHL
014500
014600     IF  C5-ANZAHL <= ZERO
014700         MOVE 1               TO LINK-OVL-RC
014800         SET PRG-ABBRUCH TO TRUE
014900     ELSE
015000         MOVE ZERO            TO LINK-OVL-RC
015100         SET PRG-OK TO TRUE
015200     END-IF
015300     .
015400 B000-99.
015500     EXIT.
015600
015700******************************************************************
015800* Ende
015900******************************************************************
016000 B090-ENDE SECTION.
016100 B090-00.
016200     CONTINUE
016300     .
016400 B090-99.
016500     EXIT.
016600
016700******************************************************************
016800* Verarbeitung: Summen/Maximum ueber alle selektierten Strecken
016900******************************************************************
017000 B100-VERARBEITUNG SECTION.
017100 B100-00.
017200     PERFORM B110-EINE-STRECKE
017300         VARYING C5-I1 FROM 1 BY 1
017400         UNTIL C5-I1 > C5-ANZAHL
017500     .
017600 B100-99.
017700     EXIT.
017800
017900 B110-EINE-STRECKE SECTION.
018000 B110-00.
018100     ADD LINK-OVL-IN-DISTANCE-M (C5-I1)
018200         TO LINK-OVL-OUT-DISTANCE-M
018300     ADD LINK-OVL-IN-DURATION-S (C5-I1)
018400         TO LINK-OVL-OUT-DURATION-S
018500     ADD LINK-OVL-IN-ELEV-UP-M (C5-I1)
018600         TO LINK-OVL-OUT-ELEV-UP-M
018700     ADD LINK-OVL-IN-ELEV-DOWN-M (C5-I1)
018800         TO LINK-OVL-OUT-ELEV-DOWN-M
018900     ADD LINK-OVL-IN-AVG-SPEED (C5-I1)
019000         TO W-SUMME-AVG-SPEED
019100
019200     IF  LINK-OVL-IN-MAX-SPEED (C5-I1) > LINK-OVL-OUT-MAX-SPEED
019300         MOVE LINK-OVL-IN-MAX-SPEED (C5-I1)
019400             TO LINK-OVL-OUT-MAX-SPEED
019500     END-IF
019600     .
019700 B110-99.
019800     EXIT.
019900
020000******************************************************************
020100* R14: Durchschnittsgeschwindigkeit = Summe der Streckendurch-
020200* schnitte / Anzahl selektierter Strecken
020300******************************************************************
020400 B150-DURCHSCHNITT SECTION.
020500 B150-00.
020600     COMPUTE LINK-OVL-OUT-AVG-SPEED ROUNDED =
020700         W-SUMME-AVG-SPEED / C5-ANZAHL
020800     .
020900 B150-99.
021000     EXIT.
021100
021200******************************************************************
021300* Initialisierung
021400******************************************************************
021500 C000-INIT SECTION.
021600 C000-00.
021700     MOVE ZERO            TO C5-I1
021800     MOVE ZERO            TO C5-ANZAHL
021900     MOVE ZERO            TO W-SUMME-AVG-SPEED
022000     MOVE ZERO            TO LINK-OVL-OUT-DISTANCE-M
022100     MOVE ZERO            TO LINK-OVL-OUT-DURATION-S
022200     MOVE ZERO            TO LINK-OVL-OUT-MAX-SPEED
022300     MOVE ZERO            TO LINK-OVL-OUT-AVG-SPEED
022400     MOVE ZERO            TO LINK-OVL-OUT-ELEV-UP-M
022500     MOVE ZERO            TO LINK-OVL-OUT-ELEV-DOWN-M
022600     .
022700 C000-99.
022800     EXIT.
