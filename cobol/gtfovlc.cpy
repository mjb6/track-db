000100******************************************************************
000200*                                                                *
000300*    GTFOVLC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1993-05-06
000700* Letzte Version   :: A.01.00
000800* Kurzbeschreibung  :: Satzbild Gesamtstatistik (OVERALL-
000900*                      STATISTICS), ein einziger Satz je Lauf
001000* Auftrag           :: GTFNEW-1
001100*----------------------------------------------------------------*
001200*  Vers.  | Datum      | von | Kommentar                         *
001300*----------------------------------------------------------------*
001400*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer GTFOVL0M       *
001500*  A.01.00| 1993-05-06 | ts  | OV-SPEED-BLOCK REDEFINES ergaenzt *
001600*----------------------------------------------------------------*
001700*                                                                *
001800*  Programmbeschreibung                                          *
001900*  --------------------                                          *
002000*  Verdichtung der Statistiksaetze (GTFSTAC) ueber die selek-    *
002100*  tierte Streckenmenge (R14). Bei jedem Fehler (keine Strecke   *
002200*  selektiert, fehlender Statistiksatz) liefert GTFOVL0M den     *
002300*  gesamten Satz mit Nullen zurueck.                             *
002400*                                                                *
002500******************************************************************
002600 01  GESAMTSTATISTIK-SATZ.
002700     05  OV-DISTANCE-M           PIC 9(09).
002800     05  OV-DURATION-S           PIC 9(09).
002900     05  OV-SPEED-BLOCK.
003000         10  OV-MAX-SPEED         PIC 9(03)V9(1).
003100         10  OV-AVG-SPEED         PIC 9(03)V9(4).
003200     05  OV-SPEED-BLOCK-X REDEFINES OV-SPEED-BLOCK
003300             PIC X(11).
003400     05  OV-ELEV-UP-M            PIC 9(07).
003500     05  OV-ELEV-DOWN-M          PIC 9(07).
003600     05  FILLER                  PIC X(07).
