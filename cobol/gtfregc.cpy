000100******************************************************************
000200*                                                                *
000300*    GTFREGC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1997-06-02
000700* Letzte Version   :: A.01.00
000800* Kurzbeschreibung  :: Satzbild Registrierungssteuerung (U5)
000900* Auftrag           :: GTFNEW-1 GTFNEW-6
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer REGDRV0/GTFREG0*
001400*  A.01.00| 1997-06-02 | ts  | REG-TYPE "N" ergaenzt (Roh-Zeichen*
001500*         |            |     | kette der neuen Tags, Aufsplitten *
001600*         |            |     | erst in GTFREG0M, siehe R18)      *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  Programmbeschreibung                                          *
002000*  --------------------                                          *
002100*  Steuersaetze fuer die Registrierung einer neuen Strecke.      *
002200*  Genau ein Kopfsatz (REG-TYPE "H") mit Name und Pfad, danach   *
002300*  je Satz entweder ein bereits vorselektiertes Schlagwort       *
002400*  (REG-TYPE "T") oder, hoechstens einmal, die vom Benutzer      *
002500*  eingegebene Roh-Zeichenkette der neuen Tags (REG-TYPE "N",    *
002600*  kommagetrennt, wird in GTFREG0M zerlegt). Ist REG-NAME        *
002700*  blank, vergibt GTFREG0M den Standardnamen (R17).              *
002800*                                                                *
002900******************************************************************
003000 01  REGISTRIERUNGS-SATZ.
003100     05  REG-TYPE                PIC X(01).
003200         88  REG-KOPFSATZ                VALUE "H".
003300         88  REG-TAG-EINTRAG              VALUE "T".
003400         88  REG-NEUE-TAGS                VALUE "N".
003500     05  REG-DATA                PIC X(100).
003600     05  REG-DATA-KOPF REDEFINES REG-DATA.
003700         10  REG-NAME                PIC X(40).
003800         10  REG-PATH                PIC X(60).
003900     05  REG-DATA-TAG REDEFINES REG-DATA.
004000         10  REG-TAG-WERT             PIC X(20).
004100         10  FILLER                   PIC X(80).
004200     05  FILLER                  PIC X(04).
