000100******************************************************************
000200*                                                                *
000300*    GTFSELC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1995-01-17
000700* Letzte Version   :: A.01.00
000800* Kurzbeschreibung  :: Satzbild Selektionssteuerung (U3)
000900* Auftrag           :: GTFNEW-1
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer RPTDRV0O       *
001400*  A.01.00| 1995-01-17 | ts  | SEL-TYPE "I" ergaenzt (explizit   *
001500*         |            |     | vorgegebener Index der aktuellen  *
001600*         |            |     | Strecke, R16)                     *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  Programmbeschreibung                                          *
002000*  --------------------                                          *
002100*  Steuersatz fuer den Berichtslauf. Je Satz entweder ein        *
002200*  selektiertes Schlagwort (SEL-TYPE "T") oder, hoechstens       *
002300*  einmal, der explizit vorgegebene Index der aktuellen Strecke  *
002400*  innerhalb der selektierten Menge (SEL-TYPE "I"). Fehlt        *
002500*  letzterer Satz, gilt die letzte (juengste) Strecke der        *
002600*  selektierten Menge als aktuell (R16). Eine leere Datei        *
002700*  selektiert alle Strecken.                                     *
002800*                                                                *
002900******************************************************************
003000 01  SELEKTION-SATZ.
003100     05  SEL-TYPE                PIC X(01).
003200         88  SEL-TAG-EINTRAG             VALUE "T".
003300         88  SEL-INDEX-EINTRAG           VALUE "I".
003400     05  SEL-DATA                 PIC X(20).
003500     05  SEL-DATA-INDEX REDEFINES SEL-DATA.
003600         10  SEL-INDEX-WERT      PIC 9(05).
003700         10  FILLER              PIC X(15).
003800     05  FILLER                  PIC X(04).
