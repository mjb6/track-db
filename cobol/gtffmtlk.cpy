000100******************************************************************
000200*                                                                *
000300*    GTFFMTLK  --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1984-06-18
000700* Letzte Version   :: A.00.00
000800* Kurzbeschreibung  :: Parameterblock GTFFMT0M (U4-Modulaufruf)
000900* Auftrag           :: GTFNEW-1 GTFNEW-2
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung, aus GTFFMT0M       *
001400*         |            |     | herausgezogen (Aufrufer RPTDRV0O) *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  Programmbeschreibung                                          *
001800*  --------------------                                          *
001900*  Uebergabeparameter zwischen RPTDRV0O und dem                  *
002000*  Formatierungsmodul GTFFMT0M. Wird per COPY in die LINKAGE     *
002100*  SECTION von GTFFMT0M und in die WORKING-STORAGE SECTION       *
002200*  von RPTDRV0O eingebunden.                                     *
002300*                                                                *
002400******************************************************************
002500 01     LINK-FMT-REC.
002600     05  LINK-FMT-FUNC        PIC S9(04) COMP.
002700       88 LINK-FMT-MTR-ZU-DIST         VALUE 1.
002800       88 LINK-FMT-SEK-ZU-DATUM        VALUE 2.
002900     05  LINK-FMT-METERS      PIC 9(09).
003000     05  LINK-FMT-SECONDS     PIC 9(09).
003100     05  LINK-FMT-RESULT      PIC X(48).
003200     05  LINK-FMT-RC          PIC S9(04) COMP.
003300*           0 = OK, 1 = unbekannte Funktion
003400     05  FILLER               PIC X(04).
