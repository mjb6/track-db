000100******************************************************************
000200*                                                                *
000300*    GTFTAGC   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 1996-03-11
000700* Letzte Version   :: A.01.00
000800* Kurzbeschreibung  :: Satzbild Streckenschlagwort (TAG-RECORD)
000900* Auftrag           :: GTFNEW-1
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1984-06-18 | rh  | Neuerstellung fuer GTFREG0M       *
001400*  A.01.00| 1996-03-11 | ts  | TAG-ORIGIN ergaenzt (Unterschei-  *
001500*         |            |     | dung implizites Jahres-Tag /      *
001600*         |            |     | Benutzer)                         *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  Programmbeschreibung                                          *
002000*  --------------------                                          *
002100*  Ein Schlagwort einer Strecke; mehrere Saetze je TAG-TRACK-ID  *
002200*  moeglich. TAG-ORIGIN ist rein informativ (keine Fachlogik     *
002300*  haengt davon ab) und zeigt an, ob der Satz aus dem impliziten *
002400*  Jahres-Tag (R18) oder aus Benutzereingabe stammt.             *
002500*                                                                *
002600******************************************************************
002700 01  SCHLAGWORT-SATZ.
002800     05  TAG-TRACK-ID            PIC 9(05).
002900     05  TAG-VALUE                PIC X(20).
003000     05  TAG-ORIGIN               PIC X(01).
003100         88  TAG-URSPRUNG-JAHR           VALUE "J".
003200         88  TAG-URSPRUNG-BENUTZER       VALUE "B".
003300     05  FILLER                  PIC X(04).
