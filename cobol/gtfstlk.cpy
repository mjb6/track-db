000100******************************************************************
000200*                                                                *
000300*    GTFSTLK   --  COPY-MODUL                                    *
000400*                                                                *
000500******************************************************************
000600* Letzte Aenderung :: 2005-03-30
000700* Letzte Version   :: B.00.00
000800* Kurzbeschreibung  :: Parameterblock GTFSTA0M (U1-Modulaufruf)
000900* Auftrag           :: GTFNEW-1 GTFNEW-4
001000*----------------------------------------------------------------*
001100*  Vers.  | Datum      | von | Kommentar                         *
001200*----------------------------------------------------------------*
001300*  A.00.00| 1990-01-15 | ts  | Neuerstellung, aus GTFSTA0M       *
001400*         |            |     | herausgezogen (mehrfach benutzt)  *
001500*  B.00.00| 2005-03-30 | mg  | LINK-STA-PUNKTE auf 20000 Eintraeg*
001600*         |            |     | erweitert (lange MTB-Strecken)    *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  Programmbeschreibung                                          *
002000*  --------------------                                          *
002100*  Uebergabeparameter zwischen STADRV0O/REGDRV0O und dem         *
002200*  Statistik-Verdichtungsmodul GTFSTA0M. Wird per COPY in        *
002300*  die LINKAGE SECTION von GTFSTA0M und in die WORKING-STORAGE   *
002400*  SECTION der rufenden Programme eingebunden (dort unter dem    *
002500*  Namen L-STA-REC angesprochen).                                *
002600*                                                                *
002700******************************************************************
002800 01     LINK-STA-REC.
002900     05  LINK-STA-HDR.
003000         10 LINK-STA-TRACK-ID     PIC 9(05).
003100         10 LINK-STA-PT-COUNT     PIC S9(05) COMP.
003200         10 LINK-STA-DATE-IN      PIC X(20).
003300         10 LINK-STA-DATE-TEILE REDEFINES
003400                LINK-STA-DATE-IN.
003500                 15 LINK-DT-JJJJ          PIC X(04).
003600                 15 FILLER                PIC X(16).
003700         10 LINK-STA-RC           PIC S9(04) COMP.
003800*            0    = OK
003900*            1    = Abbruch - Bewegungsdauer = 0 (R9)
004000*            2    = keine Punkte uebergeben
004100     05  LINK-STA-ERGEBNIS.
004200         10 LINK-STA-TRACK-DATE   PIC X(10).
004300         10 LINK-STA-YEAR-TAG     PIC X(04).
004400         10 LINK-STA-DISTANCE-M   PIC 9(08).
004500         10 LINK-STA-DURATION-S   PIC 9(08).
004600         10 LINK-STA-DURATION-TOT PIC 9(08).
004700         10 LINK-STA-MAX-SPEED    PIC 9(03)V9(1).
004800         10 LINK-STA-AVG-SPEED    PIC 9(03)V9(4).
004900         10 LINK-STA-ELEV-UP-M    PIC 9(05).
005000         10 LINK-STA-ELEV-DOWN-M  PIC 9(05).
005100     05  LINK-STA-PUNKTE OCCURS 20000 TIMES
005200         INDEXED BY LINK-STA-IX.
005300         10 LINK-PT-TS            PIC S9(10) COMP.
005400         10 LINK-PT-LAT           PIC S9(03)V9(07).
005500         10 LINK-PT-LON           PIC S9(03)V9(07).
005600         10 LINK-PT-ELE           PIC S9(05)V9(02).
005700     05  FILLER                  PIC X(04).
