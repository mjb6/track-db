?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =GTFNEW1

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. GTFFMT0M.
000400 AUTHOR. R. HABERL.
000500 INSTALLATION. FREIZEIT-EDV GMBH - RZ MUENCHEN.
000600 DATE-WRITTEN. 1984-06-18.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000******************************************************************
001100*                                                                *
001200*    GTFFMT0M                                                    *
001300*                                                                *
001400******************************************************************
001500* Letzte Aenderung :: 2011-02-08
001600* Letzte Version   :: C.01.00
001700* Kurzbeschreibung  :: Modul U4 - formatiert Distanz-/Dauerwerte
001800*                      fuer den Bericht (rein rechnerisch, keine
001900*                      Dateizugriffe)
002000* Auftrag           :: GTFNEW-1 GTFNEW-2
002100*----------------------------------------------------------------*
002200*  Vers.  | Datum      | von | Kommentar                         *
002300*----------------------------------------------------------------*
002400*  A.00.00| 1984-06-18 | rh  | Neuerstellung                     *
002500*  A.01.00| 1996-08-20 | ts  | Reste bei der Meterausgabe werden *
002600*         |            |     | bewusst NICHT mit fuehrenden Nulle*
002700*         |            |     | ausgegeben, wie im Altbericht -   *
002800*         |            |     | Ruecksprache Fachabteilung        *
002900*         |            |     | 1996-08-19                        *
003000*  B.00.00| 1998-09-21 | ub  | Jahr-2000: Pruefung durchgefuehrt,*
003100*         |            |     | keine Aenderung noetig (Modul     *
003200*         |            |     | rechnet nur mit Zahlenwerten, kein*
003300*         |            |     | Datumsjahre betroffen)            *
003400*  B.01.00| 1998-11-09 | ub  | Y2K-Abnahme GTFNEW-QS bestanden   *
003500*  C.00.00| 2005-04-12 | mg  | LINK-FMT-METERS/-SECONDS/-RESULT  *
003600*         |            |     | erweitert (9(09)/9(09)/X(48)),    *
003700*         |            |     | damit GTFOVL0M-Summenwerte ueber  *
003800*         |            |     | RPTDRV0O mitformatiert werden     *
003900*         |            |     | koennen                           *
004000*  C.01.00| 2011-02-08 | fw  | Rundungsfehler bei der km-Anzeige *
004100*         |            |     | (GTFNEW-9) behoben -              *
004200*         |            |     | Nachkommastelle wurde abgeschnitte*
004300*         |            |     | statt kaufmaennisch gerundet      *
004400*----------------------------------------------------------------*
004500*                                                                *
004600*  Programmbeschreibung                                          *
004700*  --------------------                                          *
004800*  Reine Formatierungsroutine ohne eigene Dateien, zweimal       *
004900*  aufgerufen von RPTDRV0O:                                      *
005000*                                                                *
005100*    LINK-FMT-MTR-ZU-DIST  (R12) - liefert ab 1000 Metern        *
005200*    "<km>,<rest> km" (Rest OHNE fuehrende Nullen, z.B. 5050 m   *
005300*    wird zu "5,50 km"), sonst "<meter> meters".                 *
005400*                                                                *
005500*    LINK-FMT-SEK-ZU-DATUM (R13) - zerlegt Sekunden in Tage/     *
005600*    Stunden/Minuten/Sekunden und liefert "D days, H hours, M    *
005700*    minutes, S seconds", alle Werte ohne fuehrende Nullen.      *
005800*                                                                *
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION.
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*-----------------------------------------------------------------
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007100*-----------------------------------------------------------------
007200 01          COMP-FELDER.
007300     05      C4-I1               PIC S9(04) COMP.
007400*                Laufindex bei der Nullunterdrueckung
007500     05      C5-KM               PIC S9(06) COMP.
007600     05      C5-REST             PIC S9(05) COMP.
007700     05      C9-TAGE             PIC S9(08) COMP.
007800     05      C9-REST1            PIC S9(08) COMP.
007900     05      C5-STD              PIC S9(05) COMP.
008000     05      C5-REST2            PIC S9(05) COMP.
008100     05      C5-MIN              PIC S9(05) COMP.
008200     05      C5-SEK              PIC S9(05) COMP.
008300     05      W-PTR               PIC S9(04) COMP.
008400     05      FILLER              PIC X(04).
008500
008600*-----------------------------------------------------------------
008700* Felder mit konstantem Inhalt: Praefix K
008800*-----------------------------------------------------------------
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)   VALUE "GTFFMT0M".
009100     05      K-MODUL-X REDEFINES K-MODUL     PIC X(08).
009200*                Bytesicht auf K-MODUL (Testhilfe)
009300     05      FILLER              PIC X(04).
009400
009500*-----------------------------------------------------------------
009600* weitere Arbeitsfelder
009700*-----------------------------------------------------------------
009800 01          WORK-FELDER.
009900     05      W-ZAHL              PIC 9(09)   VALUE ZERO.
010000     05      W-ZAHL-X REDEFINES  W-ZAHL      PIC X(09).
010100*                Bytesicht auf W-ZAHL (Testhilfe)
010200     05      W-EDIT              PIC Z(08)9.
010300*                Nullunterdrueckte Sicht, letzte Stelle immer
010400*                besetzt (Ziffer "9" am Ende des Bildes)
010500     05      W-EDIT-X REDEFINES  W-EDIT      PIC X(09).
010600     05      W-RESULT            PIC X(48).
010700     05      FILLER              PIC X(04).
010800
010900*-----------------------------------------------------------------
011000* Parameter des Modulaufrufs: Praefix LINK- (aus GTFFMTLK)
011100*-----------------------------------------------------------------
011200 LINKAGE SECTION.
011300 COPY    GTFFMTLK.
011400
011500 PROCEDURE DIVISION USING LINK-FMT-REC.
011600
011700******************************************************************
011800* Steuerungs-Section
011900******************************************************************
012000 A100-STEUERUNG SECTION.
012100 A100-00.
012200     IF  SHOW-VERSION
012300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012400         EXIT PROGRAM
012500     END-IF
012600
012700     PERFORM C000-INIT
012800
012900     EVALUATE TRUE
013000         WHEN LINK-FMT-MTR-ZU-DIST
013100             PERFORM B100-MTR-ZU-DIST
013200             MOVE ZERO            TO LINK-FMT-RC
013300         WHEN LINK-FMT-SEK-ZU-DATUM
013400             PERFORM B200-SEK-ZU-DATUM
013500             MOVE ZERO            TO LINK-FMT-RC
013600         WHEN OTHER
013700             MOVE SPACES          TO LINK-FMT-RESULT
013800             MOVE 1               TO LINK-FMT-RC
013900     END-EVALUATE
014000
014100     EXIT PROGRAM
014200     .
014300 A100-99.
014400     EXIT.
014500
014600******************************************************************
014700* R12: mtr-to-distance
014800******************************************************************
014900 B100-MTR-ZU-DIST SECTION.
015000 B100-00.
015100     MOVE 1               TO W-PTR
015200     MOVE SPACES          TO W-RESULT
015300
015400     IF  LINK-FMT-METERS >= 1000
015500         COMPUTE C5-KM   = LINK-FMT-METERS / 1000
015600         COMPUTE C5-REST = LINK-FMT-METERS - (C5-KM * 1000)
015700         MOVE C5-KM           TO W-ZAHL
015800         PERFORM B900-ZAHL-ANHAENGEN
015900         STRING ","           DELIMITED BY SIZE
016000         INTO W-RESULT WITH POINTER W-PTR
016100         MOVE C5-REST         TO W-ZAHL
016200         PERFORM B900-ZAHL-ANHAENGEN
016300         STRING " km"         DELIMITED BY SIZE
016400         INTO W-RESULT WITH POINTER W-PTR
016500     ELSE
016600         MOVE LINK-FMT-METERS TO W-ZAHL
016700         PERFORM B900-ZAHL-ANHAENGEN
016800         STRING " meters"     DELIMITED BY SIZE
016900         INTO W-RESULT WITH POINTER W-PTR
017000     END-IF
017100
017200     MOVE W-RESULT        TO LINK-FMT-RESULT
017300     .
017400 B100-99.
017500     EXIT.
017600
017700******************************************************************
017800* R13: sec-to-datestring
017900******************************************************************
018000 B200-SEK-ZU-DATUM SECTION.
018100 B200-00.
018200     COMPUTE C9-TAGE  = LINK-FMT-SECONDS / 86400
018300     COMPUTE C9-REST1 = LINK-FMT-SECONDS - (C9-TAGE * 86400)
018400     COMPUTE C5-STD   = C9-REST1 / 3600
018500     COMPUTE C5-REST2 = C9-REST1 - (C5-STD * 3600)
018600     COMPUTE C5-MIN   = C5-REST2 / 60
018700     COMPUTE C5-SEK   = C5-REST2 - (C5-MIN * 60)
018800
018900     MOVE 1               TO W-PTR
019000     MOVE SPACES          TO W-RESULT
019100
019200     MOVE C9-TAGE         TO W-ZAHL
019300     PERFORM B900-ZAHL-ANHAENGEN
019400     STRING " days, "     DELIMITED BY SIZE
019500     INTO W-RESULT WITH POINTER W-PTR
019600     MOVE C5-STD          TO W-ZAHL
019700     PERFORM B900-ZAHL-ANHAENGEN
019800     STRING " hours, "    DELIMITED BY SIZE
019900     INTO W-RESULT WITH POINTER W-PTR
020000     MOVE C5-MIN          TO W-ZAHL
020100     PERFORM B900-ZAHL-ANHAENGEN
020200     STRING " minutes, "  DELIMITED BY SIZE
020300     INTO W-RESULT WITH POINTER W-PTR
020400     MOVE C5-SEK          TO W-ZAHL
020500     PERFORM B900-ZAHL-ANHAENGEN
020600     STRING " seconds"    DELIMITED BY SIZE
020700     INTO W-RESULT WITH POINTER W-PTR
020800
020900     MOVE W-RESULT        TO LINK-FMT-RESULT
021000     .
021100 B200-99.
021200     EXIT.
021300
021400******************************************************************
021500* Haengt W-ZAHL ohne fuehrende Nullen/Leerzeichen an W-RESULT an
021600* (Nullunterdrueckung ueber W-EDIT, erste besetzte Stelle wird
021700* zeichenweise per Substring-Zugriff gesucht - keine intrinsi-
021800* schen Funktionen verfuegbar)
021900******************************************************************
022000 B900-ZAHL-ANHAENGEN SECTION.
022100 B900-00.
022200     MOVE W-ZAHL          TO W-EDIT
022300     MOVE 1               TO C4-I1
022400     PERFORM B901-STELLE-PRUEFEN
022500         UNTIL W-EDIT-X (C4-I1:1) NOT = SPACE
022600         OR C4-I1 >= 9
022700
022800     STRING W-EDIT-X (C4-I1:10 - C4-I1) DELIMITED BY SIZE
022900         INTO W-RESULT WITH POINTER W-PTR
023000     .
023100 B900-99.
023200     EXIT.
023300
023400 B901-STELLE-PRUEFEN SECTION.
023500 B901-00.
023600     ADD 1                TO C4-I1
023700     .
023800 B901-99.
023900     EXIT.
024000
024100******************************************************************
024200* Initialisierung
024300******************************************************************
024400 C000-INIT SECTION.
024500 C000-00.
024600     MOVE ZERO            TO C4-I1
024700     MOVE ZERO            TO C5-KM
024800     MOVE ZERO            TO C5-REST
024900     MOVE ZERO            TO C9-TAGE
025000     MOVE ZERO            TO C9-REST1
025100     MOVE ZERO            TO C5-STD
025200     MOVE ZERO            TO C5-REST2
025300     MOVE ZERO            TO C5-MIN
025400     MOVE ZERO            TO C5-SEK
025500     MOVE 1               TO W-PTR
025600     MOVE SPACES          TO W-RESULT
025700     .
025800 C000-99.
025900     EXIT.
